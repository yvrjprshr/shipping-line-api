000100ID DIVISION.
000110 PROGRAM-ID.    SHPTODAY.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  06/14/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   SHPTODAY - RUN TIMESTAMP UTILITY (CALLED SUBPROGRAM)         *
000200*                                                                *
000210*   FUNCTION:  RETURNS THE CURRENT RUN DATE/TIME TO THE CALLER  *
000220*              AS AN ISO-8601-STYLE TEXT STAMP (YYYY-MM-DDTHH:  *
000230*              MM:SS) SO THAT VOYMAINT CAN COMPARE A REQUESTED  *
000240*              DEPARTURE-TIME AGAINST "NOW" BY STRAIGHT TEXT    *
000250*              COMPARISON AGAINST THE STORED VOYAGE TIMESTAMP   *
000260*              FIELDS, WHICH ARE WRITTEN IN THE SAME LAYOUT.    *
000270*                                                                *
000280*   CALLED BY: VOYMAINT                                         *
000290*                                                                *
000300******************************************************************
000310*    CHANGE ACTIVITY                                            *
000320*    90-06-14 RJH  ORIGINAL PROGRAM - SPLIT OUT OF VOYMAINT SO  *
000330*                  FUTURE CALLERS CAN SHARE ONE CLOCK ROUTINE   *
000340*    99-01-08 DMS  Y2K - CENTURY SANITY CHECK ADDED, ABORTS RUN *
000350*                  IF OPERATING SYSTEM CLOCK RETURNS A 2-DIGIT  *
000360*                  YEAR DISGUISED AS 19XX                        *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.   IBM-3090.
000410 OBJECT-COMPUTER.   IBM-3090.
000420 SPECIAL-NAMES.
000430     CLASS NUMERIC-DIGIT IS '0' THRU '9'.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460 01  WS-CURRENT-DATE             PIC 9(8) VALUE 0.
000470 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
000480     05  WS-CURR-YYYY            PIC 9(4).
000490     05  WS-CURR-MM              PIC 9(2).
000500     05  WS-CURR-DD              PIC 9(2).
000510 01  WS-CURR-CENTURY-R REDEFINES WS-CURRENT-DATE.
000520     05  WS-CURR-CENTURY         PIC 9(2).
000530     05  FILLER                  PIC X(6).
000540
000550 01  WS-CURRENT-TIME             PIC 9(8) VALUE 0.
000560 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
000570     05  WS-CURR-HH              PIC 9(2).
000580     05  WS-CURR-MN              PIC 9(2).
000590     05  WS-CURR-SS              PIC 9(2).
000600     05  WS-CURR-HS              PIC 9(2).
000610
000620 LINKAGE SECTION.
000630 01  LS-TODAY-TIMESTAMP.
000640     05  LS-TS-YYYY              PIC 9(4).
000650     05  LS-TS-DASH-1            PIC X.
000660     05  LS-TS-MM                PIC 9(2).
000670     05  LS-TS-DASH-2            PIC X.
000680     05  LS-TS-DD                PIC 9(2).
000690     05  LS-TS-SEP-T             PIC X.
000700     05  LS-TS-HH                PIC 9(2).
000710     05  LS-TS-COLON-1           PIC X.
000720     05  LS-TS-MN                PIC 9(2).
000730     05  LS-TS-COLON-2           PIC X.
000740     05  LS-TS-SS                PIC 9(2).
000750
000760 PROCEDURE DIVISION USING LS-TODAY-TIMESTAMP.
000770
000780 MAIN SECTION.
000790 MAIN1.
000800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
000810     ACCEPT WS-CURRENT-TIME FROM TIME.
000820     IF WS-CURR-CENTURY < 19
000830        DISPLAY 'SHPTODAY - SYSTEM CLOCK CENTURY IS SUSPECT '
000840                WS-CURR-CENTURY
000850        MOVE 16 TO RETURN-CODE
000860        STOP RUN
000870     END-IF.
000880     MOVE WS-CURR-YYYY  TO LS-TS-YYYY.
000890     MOVE '-'           TO LS-TS-DASH-1.
000900     MOVE WS-CURR-MM    TO LS-TS-MM.
000910     MOVE '-'           TO LS-TS-DASH-2.
000920     MOVE WS-CURR-DD    TO LS-TS-DD.
000930     MOVE 'T'           TO LS-TS-SEP-T.
000940     MOVE WS-CURR-HH    TO LS-TS-HH.
000950     MOVE ':'           TO LS-TS-COLON-1.
000960     MOVE WS-CURR-MN    TO LS-TS-MN.
000970     MOVE ':'           TO LS-TS-COLON-2.
000980     MOVE WS-CURR-SS    TO LS-TS-SS.
000990     GOBACK.
001000
001010 END PROGRAM SHPTODAY.
