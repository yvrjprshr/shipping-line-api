000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : AGTMAST                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR AGENT-MASTER FILE            *
000140*                 (AG-ACTIVE GATES BOOKING ELIGIBILITY - SEE     *
000150*                 FRTPRICE)                                      *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   MAINTAINED BY: AGTMAINT                                      *
000180*   REFERENCED BY: FRTBOOK, FRTPRICE                             *
000190*                                                                *
000200******************************************************************
000210*    CHANGE ACTIVITY                                            *
000220*    90-03-19 RJH  ORIGINAL LAYOUT                               *
000230*    95-05-30 KTL  ADDED AG-TYPE (INTERNAL/EXTERNAL) PER SALES   *
000240*    98-11-20 DMS  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
000250******************************************************************
000260 01  AGENT-MASTER-RECORD.
000270     05  AG-AGENT-ID                 PIC 9(9).
000280     05  AG-NAME                     PIC X(40).
000290     05  AG-EMAIL                    PIC X(60).
000300     05  AG-COMMISSION-PERCENT       PIC S9(3)V99 COMP-3.
000310*        VALID VALUES - INTERNAL, EXTERNAL
000320     05  AG-TYPE                     PIC X(10).
000330     05  AG-ACTIVE                   PIC X(1).
000340         88  AG-IS-ACTIVE                VALUE 'Y'.
000350         88  AG-IS-INACTIVE              VALUE 'N'.
000360     05  AG-TYPE-R REDEFINES AG-TYPE.
000370         10  AG-TYPE-CODE            PIC X(1).
000380         10  FILLER                  PIC X(9).
000390     05  FILLER                      PIC X.
000400******************************************************************
000410*    RECORD LENGTH = 124 BYTES (AG-COMMISSION-PERCENT PACKED    *
000420*    3 BYTES)                                                    *
000430******************************************************************
