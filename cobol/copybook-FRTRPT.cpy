000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : FRTRPT                                        *
000130*   DESCRIPTION : PRINT LINE LAYOUTS FOR THE FREIGHT ORDER       *
000140*                 REGISTER (CONTROL BREAK ON VOYAGE-NUMBER, WITH *
000150*                 COUNT/SUM-BASE/SUM-FINAL AT EACH BREAK AND AT  *
000160*                 END OF REPORT)                                 *
000170*   PRINTED BY  : FRTBOOK                                        *
000180*                                                                *
000190******************************************************************
000200*    CHANGE ACTIVITY                                            *
000210*    90-09-14 RJH  ORIGINAL LAYOUT - REGISTER REPLACES THE OLD   *
000220*                  EXCEPTION LISTING FOR PHASE 1                 *
000230*    94-03-02 KTL  ADDED VOYAGE CONTROL-BREAK TOTAL LINE         *
000240******************************************************************
000250 01  FR-HEADING-LINE-1.
000260     05  FILLER                      PIC X(1)  VALUE SPACE.
000270     05  FILLER                      PIC X(30) VALUE
000280         'FREIGHT ORDER REGISTER'.
000290     05  FILLER                      PIC X(10) VALUE 'RUN DATE '.
000300     05  FR-HDG-RUN-DATE             PIC X(10).
000310     05  FILLER                      PIC X(81) VALUE SPACE.
000320
000330 01  FR-HEADING-LINE-2.
000340     05  FILLER                      PIC X(1)  VALUE SPACE.
000350     05  FILLER                      PIC X(9)  VALUE 'ORDER-ID '.
000360     05  FILLER                      PIC X(20) VALUE 'VOYAGE-NUMBER'.
000370     05  FILLER                      PIC X(11) VALUE 'CONTAINER'.
000380     05  FILLER                      PIC X(60) VALUE 'CUSTOMER-NAME'.
000390     05  FILLER                      PIC X(40) VALUE 'AGENT-NAME'.
000400     05  FILLER                      PIC X(10) VALUE 'STATUS'.
000410     05  FILLER                      PIC X(11) VALUE 'BASE-PRICE'.
000420     05  FILLER                      PIC X(6)  VALUE 'DISC-%'.
000430     05  FILLER                      PIC X(11) VALUE 'FINAL-PRICE'.
000440     05  FILLER                      PIC X(3)  VALUE SPACE.
000450
000460 01  FR-DETAIL-LINE.
000470     05  FILLER                      PIC X(1)  VALUE SPACE.
000480     05  FR-DET-ORDER-ID             PIC 9(9).
000490     05  FILLER                      PIC X(1)  VALUE SPACE.
000500     05  FR-DET-VOYAGE-NUMBER        PIC X(20).
000510     05  FR-DET-CONTAINER-CODE       PIC X(11).
000520     05  FR-DET-CUSTOMER-NAME        PIC X(60).
000530     05  FR-DET-AGENT-NAME           PIC X(40).
000540     05  FR-DET-STATUS               PIC X(10).
000550     05  FR-DET-BASE-PRICE-USD       PIC ----9.99.
000560     05  FR-DET-DISCOUNT-PCT         PIC ZZ9.99.
000570     05  FR-DET-FINAL-PRICE-USD      PIC ----9.99.
000580     05  FR-DET-FILLER-R REDEFINES FR-DET-FINAL-PRICE-USD.
000590         10  FILLER                  PIC X(11).
000600     05  FILLER                      PIC X(3)  VALUE SPACE.
000610
000620 01  FR-VOYAGE-TOTAL-LINE.
000630     05  FILLER                      PIC X(1)  VALUE SPACE.
000640     05  FILLER                      PIC X(20) VALUE
000650         '** VOYAGE TOTAL **'.
000660     05  FILLER                      PIC X(11) VALUE 'ORDERS'.
000670     05  FR-VT-ORDER-COUNT           PIC ZZZ,ZZ9.
000680     05  FILLER                      PIC X(10) VALUE 'BASE'.
000690     05  FR-VT-BASE-TOTAL            PIC -,---,--9.99.
000700     05  FILLER                      PIC X(7)  VALUE 'FINAL'.
000710     05  FR-VT-FINAL-TOTAL           PIC -,---,--9.99.
000720     05  FILLER                      PIC X(20) VALUE SPACE.
000730
000740 01  FR-FINAL-TOTAL-LINE.
000750     05  FILLER                      PIC X(1)  VALUE SPACE.
000760     05  FILLER                      PIC X(20) VALUE
000770         '** REPORT TOTAL **'.
000780     05  FILLER                      PIC X(11) VALUE 'ORDERS'.
000790     05  FR-FT-ORDER-COUNT           PIC ZZZ,ZZ9.
000800     05  FILLER                      PIC X(10) VALUE 'BASE'.
000810     05  FR-FT-BASE-TOTAL            PIC -,---,--9.99.
000820     05  FILLER                      PIC X(7)  VALUE 'FINAL'.
000830     05  FR-FT-FINAL-TOTAL           PIC -,---,--9.99.
000840     05  FILLER                      PIC X(20) VALUE SPACE.
