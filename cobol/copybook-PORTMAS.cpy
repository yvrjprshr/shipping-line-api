000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : PORTMAS                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR PORT-MASTER FILE             *
000140*                 (SURROGATE-KEYED PORT REFERENCE FILE,          *
000150*                 UNIQUE ON PM-UNLOCODE)                         *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   MAINTAINED BY: PRTMAINT                                      *
000180*   REFERENCED BY: VOYMAINT, FRTBOOK                             *
000190*                                                                *
000200******************************************************************
000210*    CHANGE ACTIVITY                                            *
000220*    89-04-11 RJH  ORIGINAL LAYOUT - PHASE 1 PORT MASTER         *
000230*    93-07-19 RJH  WIDENED PM-COUNTRY TO X(40) PER TRAFFIC DEPT  *
000240*    99-01-08 DMS  Y2K - PM-CREATED-AT CONFIRMED ISO-8601 TEXT   *
000250******************************************************************
000260 01  PORT-MASTER-RECORD.
000270     05  PM-PORT-ID                  PIC 9(9).
000280     05  PM-UNLOCODE                 PIC X(5).
000290     05  PM-NAME                     PIC X(40).
000300     05  PM-COUNTRY                  PIC X(40).
000310     05  PM-CREATED-AT                PIC X(26).
000320     05  PM-CREATED-AT-R REDEFINES PM-CREATED-AT.
000330         10  PM-CRTD-YYYY            PIC 9(4).
000340         10  FILLER                  PIC X.
000350         10  PM-CRTD-MM              PIC 9(2).
000360         10  FILLER                  PIC X.
000370         10  PM-CRTD-DD              PIC 9(2).
000380         10  FILLER                  PIC X(15).
000390     05  FILLER                      PIC X(1).
000400******************************************************************
000410*    RECORD LENGTH = 121 BYTES                                   *
000420******************************************************************
