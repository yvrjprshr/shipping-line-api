000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : CUSMAST                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR CUSTOMER-MASTER FILE         *
000140*                 (NO DUPLICATE CHECK ON CREATE - SEE CUSMAINT)  *
000150*   ORGANIZATION: LINE SEQUENTIAL                                *
000160*   MAINTAINED BY: CUSMAINT                                      *
000170*   REFERENCED BY: FRTBOOK, FRTPRICE                             *
000180*                                                                *
000190******************************************************************
000200*    CHANGE ACTIVITY                                            *
000210*    89-04-11 RJH  ORIGINAL LAYOUT                               *
000220*    92-10-03 RJH  ADDED CM-ADDRESS - TRAFFIC DEPT REQUEST       *
000230*    99-01-08 DMS  Y2K - CM-CREATED-AT CONFIRMED ISO-8601 TEXT   *
000240******************************************************************
000250 01  CUSTOMER-MASTER-RECORD.
000260     05  CM-CUSTOMER-ID              PIC 9(9).
000270     05  CM-COMPANY-NAME             PIC X(60).
000280     05  CM-CONTACT-NAME             PIC X(40).
000290     05  CM-EMAIL                    PIC X(60).
000300     05  CM-EMAIL-R REDEFINES CM-EMAIL.
000310         10  CM-EMAIL-LOCAL          PIC X(30).
000320         10  CM-EMAIL-AT             PIC X.
000330         10  CM-EMAIL-DOMAIN         PIC X(29).
000340     05  CM-PHONE                    PIC X(20).
000350     05  CM-ADDRESS                  PIC X(100).
000360     05  CM-CREATED-AT               PIC X(26).
000370     05  FILLER                      PIC X.
000380******************************************************************
000390*    RECORD LENGTH = 316 BYTES                                  *
000400******************************************************************
