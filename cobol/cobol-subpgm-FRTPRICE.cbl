000100ID DIVISION.
000110 PROGRAM-ID.    FRTPRICE.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  09/14/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   FRTPRICE - FREIGHT ORDER PRICING ENGINE (CALLED SUBPROGRAM)  *
000200*                                                                *
000210*   FUNCTION:  GIVEN THE BASE PRICE FILED ON THE VOYAGE-PRICE   *
000220*              ROW FOR THE ORDER'S VOYAGE/CONTAINER-SIZE PAIR,  *
000230*              AND THE DISCOUNT PERCENT REQUESTED ON THE ORDER  *
000240*              (ZERO WHEN THE CALLER SUPPLIES NONE), COMPUTES   *
000250*              THE SETTLEMENT PRICE -                            *
000260*                                                                *
000270*                 FINAL = ROUND( BASE * (1 - DISCOUNT / 100) )   *
000280*                                                                *
000290*              ROUNDED HALF-UP AT TWO DECIMAL PLACES.  THE       *
000300*              AGENT COMMISSION PERCENT ON THE AGENT MASTER IS   *
000310*              NOT A FACTOR IN THIS CALCULATION - COMMISSION IS  *
000320*              CARRIED FOR ATTRIBUTION ONLY.  DO NOT ADD AN      *
000330*              AGENT-COMMISSION TERM HERE WITHOUT A SIGNED       *
000340*              FINANCE REQUEST - SEE CHANGE LOG 96-11-04.        *
000350*                                                                *
000360*   CALLED BY: FRTBOOK                                           *
000370*                                                                *
000380******************************************************************
000390*    CHANGE ACTIVITY                                            *
000400*    90-09-14 RJH  ORIGINAL PROGRAM - SPLIT OUT OF FRTBOOK SO    *
000410*                  THE PRICE FORMULA HAS ONE HOME                *
000420*    96-11-04 KTL  FINANCE ASKED ABOUT FOLDING AGENT COMMISSION  *
000430*                  INTO FINAL-PRICE-USD - DECLINED, AGENT        *
000440*                  COMMISSION REMAINS INFORMATIONAL ONLY ON THE  *
000450*                  AGENT MASTER.  DO NOT REVISIT WITHOUT SIGN-OFF*
000460*    98-04-27 KTL  UPSI-0 TRACE SWITCH ADDED SO THE PRICE TEAM   *
000470*                  CAN TURN ON A RAW-BUFFER DUMP WHEN CHASING A  *
000480*                  ROUNDING COMPLAINT WITHOUT A RECOMPILE        *
000490*    99-01-08 DMS  Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM,  *
000500*                  NO CHANGE NEEDED                              *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.   IBM-3090.
000550 OBJECT-COMPUTER.   IBM-3090.
000560 SPECIAL-NAMES.
000570     CLASS NUMERIC-DIGIT IS '0' THRU '9'
000580     UPSI-0 ON STATUS IS FRTPRICE-TRACE-ON
000590     UPSI-0 OFF STATUS IS FRTPRICE-TRACE-OFF.
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620 01  WS-WORK-AREA.
000630     05  WS-ONE-HUNDRED           PIC S9(3)V99 COMP-3 VALUE 100.
000640     05  WS-DISCOUNT-FACTOR       PIC S9(1)V9999 COMP-3 VALUE 0.
000650 01  WS-DISCOUNT-FACTOR-R REDEFINES WS-DISCOUNT-FACTOR.
000660     05  WS-DISC-FACT-WHOLE       PIC 9.
000670     05  WS-DISC-FACT-FRAC        PIC 9(4).
000680
000690 01  WS-RUN-DATE-AREA.
000700     05  WS-RUN-DATE              PIC 9(6).
000710 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
000720     05  WS-RUN-DATE-YY           PIC 9(2).
000730     05  WS-RUN-DATE-MM           PIC 9(2).
000740     05  WS-RUN-DATE-DD           PIC 9(2).
000750
000760 LINKAGE SECTION.
000770 01  LS-PRICING-AREA.
000780     05  LS-BASE-PRICE-USD        PIC S9(8)V99 COMP-3.
000790     05  LS-DISCOUNT-PERCENT      PIC S9(3)V99 COMP-3.
000800     05  LS-FINAL-PRICE-USD       PIC S9(8)V99 COMP-3.
000810 01  LS-PRICING-TRACE-R REDEFINES LS-PRICING-AREA
000820                                   PIC X(15).
000830
000840 PROCEDURE DIVISION USING LS-PRICING-AREA.
000850
000860 MAIN SECTION.
000870 MAIN1.
000880     COMPUTE WS-DISCOUNT-FACTOR =
000890         1 - (LS-DISCOUNT-PERCENT / WS-ONE-HUNDRED).
000900     COMPUTE LS-FINAL-PRICE-USD ROUNDED =
000910         LS-BASE-PRICE-USD * WS-DISCOUNT-FACTOR.
000920     IF FRTPRICE-TRACE-ON
000930        PERFORM MAIN2-DISPLAY-TRACE THRU MAIN2-EXIT
000940     END-IF.
000950     GOBACK.
000960
000970 MAIN2-DISPLAY-TRACE.
000980     ACCEPT WS-RUN-DATE-AREA FROM DATE.
000990     DISPLAY 'FRTPRICE TRACE ' WS-RUN-DATE-YY '/'
001000             WS-RUN-DATE-MM '/' WS-RUN-DATE-DD
001010             ' FACTOR=' WS-DISC-FACT-WHOLE '.' WS-DISC-FACT-FRAC
001020             ' BUFFER=' LS-PRICING-TRACE-R.
001030 MAIN2-EXIT.
001040     EXIT.
001050
001060 END PROGRAM FRTPRICE.
