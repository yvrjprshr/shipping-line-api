000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : FRTTRAN                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR FREIGHT-ORDER-TXN FILE       *
000140*                 (ONE ROW PER BOOKED FREIGHT ORDER - KEYED ON   *
000150*                 FO-ORDER-ID, ASSIGNED SEQUENTIALLY ON WRITE)   *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   WRITTEN BY  : FRTBOOK                                        *
000180*   PRICED BY   : FRTPRICE                                       *
000190*                                                                *
000200******************************************************************
000210*    CHANGE ACTIVITY                                            *
000220*    90-09-14 RJH  ORIGINAL LAYOUT - PHASE 1 FREIGHT ORDER       *
000230*    93-07-19 RJH  PRICE FIELDS MOVED TO COMP-3 PER FINANCE REQ  *
000240*    96-02-08 KTL  FO-NOTES WIDENED TO X(500) PER OPS REQUEST    *
000250*    99-01-08 DMS  Y2K - FO-CREATED-AT CONFIRMED ISO-8601 TEXT   *
000260******************************************************************
000270 01  FREIGHT-ORDER-RECORD.
000280     05  FO-ORDER-ID                 PIC 9(9).
000290     05  FO-VOYAGE-ID                PIC 9(9).
000300     05  FO-CONTAINER-ID             PIC 9(9).
000310     05  FO-CUSTOMER-ID              PIC 9(9).
000320     05  FO-AGENT-ID                 PIC 9(9).
000330     05  FO-ORDERED-BY               PIC X(40).
000340     05  FO-NOTES                    PIC X(500).
000350     05  FO-STATUS                   PIC X(10).
000360         88  FO-STATUS-PENDING           VALUE 'PENDING'.
000370         88  FO-STATUS-CONFIRMED         VALUE 'CONFIRMED'.
000380         88  FO-STATUS-CANCELLED         VALUE 'CANCELLED'.
000390         88  FO-STATUS-COMPLETED         VALUE 'COMPLETED'.
000400     05  FO-BASE-PRICE-USD           PIC S9(8)V99 COMP-3.
000410     05  FO-DISCOUNT-PERCENT         PIC S9(3)V99 COMP-3.
000420     05  FO-FINAL-PRICE-USD          PIC S9(8)V99 COMP-3.
000430     05  FO-CREATED-AT               PIC X(26).
000440     05  FO-CREATED-AT-R REDEFINES FO-CREATED-AT.
000450         10  FO-CRTD-YYYY            PIC 9(4).
000460         10  FILLER                  PIC X.
000470         10  FO-CRTD-MM              PIC 9(2).
000480         10  FILLER                  PIC X.
000490         10  FO-CRTD-DD              PIC 9(2).
000500         10  FILLER                  PIC X(15).
000510     05  FILLER                      PIC X.
000520******************************************************************
000530*    RECORD LENGTH = 637 BYTES (PRICE/DISCOUNT FIELDS PACKED)   *
000540******************************************************************
