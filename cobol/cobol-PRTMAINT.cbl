000100ID DIVISION.
000110 PROGRAM-ID.    PRTMAINT.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  04/11/1989.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   PRTMAINT - PORT MASTER FILE MAINTENANCE                     *
000200*                                                                *
000210*   FUNCTION:  APPLIES PORT-CREATE TRANSACTIONS AGAINST THE     *
000220*              PORT MASTER FILE.  A TRANSACTION IS REJECTED     *
000230*              WHEN ITS UNLOCODE ALREADY EXISTS ON THE MASTER.  *
000240*              ACCEPTED TRANSACTIONS ARE ASSIGNED THE NEXT      *
000250*              SURROGATE PORT-ID AND WRITTEN TO THE NEW MASTER. *
000260*                                                                *
000270*   INPUT:     PORT-TRAN-IN   - PORT-CREATE REQUEST TRANSACTIONS*
000280*              PORT-MASTER-IN - CURRENT PORT MASTER (OLD)       *
000290*   OUTPUT:    PORT-MASTER-OUT - REWRITTEN PORT MASTER (NEW)    *
000300*              PORT-REJECT-OUT - REJECTED TRANSACTION LISTING   *
000310*                                                                *
000320******************************************************************
000330*    CHANGE ACTIVITY                                            *
000340*    89-04-11 RJH  ORIGINAL PROGRAM - PHASE 1 PORT MAINTENANCE  *
000350*    90-06-02 RJH  ADDED REJECT LISTING PER AUDIT REQUEST       *
000360*    93-07-19 RJH  WIDENED PM-COUNTRY TO MATCH COPYBOOK CHANGE  *
000370*    96-02-11 KTL  SURROGATE KEY NOW DERIVED FROM HIGH-VALUE ON *
000380*                  THE OLD MASTER INSTEAD OF A SEPARATE COUNTER *
000390*    99-01-08 DMS  Y2K - REVIEWED PM-CREATED-AT, NO CHANGE      *
000400*                  NEEDED, FIELD WAS ALREADY ISO-8601 TEXT      *
000410*    01-09-14 KTL  UNLOCODE LENGTH EDIT TIGHTENED - TICKET      *
000420*                  SHP-0341                                      *
000430*    04-03-22 LKP  DISPLAY OF RUN TOTALS ADDED AT END OF RUN    *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.   IBM-3090.
000480 OBJECT-COMPUTER.   IBM-3090.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-PAGE
000510     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
000520     UPSI-0 ON STATUS IS REJECT-REPORT-REQUESTED
000530     UPSI-0 OFF STATUS IS REJECT-REPORT-SUPPRESSED.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PORT-TRAN-IN   ASSIGN TO PRTTRANI
000570         FILE STATUS IS WS-TRAN-STATUS
000580         ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT PORT-MASTER-IN ASSIGN TO PRTMASTI
000600         FILE STATUS IS WS-MSTI-STATUS
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT PORT-MASTER-OUT ASSIGN TO PRTMASTO
000630         FILE STATUS IS WS-MSTO-STATUS
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT PORT-REJECT-OUT ASSIGN TO PRTREJCT
000660         FILE STATUS IS WS-REJ-STATUS
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  PORT-TRAN-IN
000720     RECORDING MODE F.
000730 01  PORT-TRAN-RECORD.
000740     05  PT-UNLOCODE             PIC X(5).
000750     05  PT-NAME                 PIC X(40).
000760     05  PT-COUNTRY              PIC X(40).
000770
000780 FD  PORT-MASTER-IN
000790     RECORDING MODE F.
000800 01  PORT-MASTER-IN-RECORD.
000810     COPY PORTMAS REPLACING PORT-MASTER-RECORD BY
000820                            PORT-MASTER-IN-RECORD.
000830
000840 FD  PORT-MASTER-OUT
000850     RECORDING MODE F.
000860 01  PORT-MASTER-OUT-RECORD.
000870     COPY PORTMAS REPLACING PORT-MASTER-RECORD BY
000880                            PORT-MASTER-OUT-RECORD.
000890
000900 FD  PORT-REJECT-OUT
000910     RECORDING MODE F.
000920 01  PORT-REJECT-RECORD.
000930     05  PR-UNLOCODE             PIC X(5).
000940     05  PR-NAME                 PIC X(40).
000950     05  PR-REASON               PIC X(40).
000960
000970 WORKING-STORAGE SECTION.
000980 01  WS-FILE-STATUSES.
000990     05  WS-TRAN-STATUS          PIC XX.
001000         88  WS-TRAN-OK              VALUE '00'.
001010         88  WS-TRAN-EOF              VALUE '10'.
001020     05  WS-MSTI-STATUS          PIC XX.
001030         88  WS-MSTI-OK               VALUE '00'.
001040         88  WS-MSTI-EOF               VALUE '10'.
001050     05  WS-MSTO-STATUS          PIC XX.
001060     05  WS-REJ-STATUS           PIC XX.
001070
001080 01  WS-SWITCHES.
001090     05  WS-TRAN-EOF-SW          PIC X     VALUE 'N'.
001100         88  TRAN-EOF                 VALUE 'Y'.
001110     05  WS-MSTI-EOF-SW          PIC X     VALUE 'N'.
001120         88  MSTI-EOF                  VALUE 'Y'.
001130
001140 01  WS-COUNTERS.
001150     05  WS-NEXT-PORT-ID         PIC 9(9) COMP-3 VALUE 0.
001160     05  WS-PORT-TABLE-CTR       PIC S9(4) COMP VALUE 0.
001170     05  WS-MASTER-IN-CTR        PIC S9(4) COMP VALUE 0.
001180     05  WS-TRAN-READ-CTR        PIC S9(4) COMP VALUE 0.
001190     05  WS-TRAN-ACCEPT-CTR      PIC S9(4) COMP VALUE 0.
001200     05  WS-TRAN-REJECT-CTR      PIC S9(4) COMP VALUE 0.
001210     05  WS-SUB                  PIC S9(4) COMP VALUE 0.
001220
001230 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
001240     05  FILLER                  PIC X(3).
001250     05  WS-DSP-PORT-TABLE-CTR   PIC ZZZ9.
001260     05  WS-DSP-MASTER-IN-CTR    PIC ZZZ9.
001270     05  WS-DSP-TRAN-READ-CTR    PIC ZZZ9.
001280     05  WS-DSP-TRAN-ACCEPT-CTR  PIC ZZZ9.
001290     05  WS-DSP-TRAN-REJECT-CTR  PIC ZZZ9.
001300     05  FILLER                  PIC X(2).
001310
001320 01  WS-PORT-TABLE.
001330     05  WS-PORT-ENTRY           OCCURS 9999 TIMES
001340                                  INDEXED BY PT-IDX.
001350         10  WS-TBL-UNLOCODE     PIC X(5).
001360
001370 01  WS-EDIT-AREA.
001380     05  WS-UNLOCODE-EDIT        PIC X(5).
001390     05  WS-UNLOCODE-EDIT-R REDEFINES WS-UNLOCODE-EDIT.
001400         10  WS-UNLOCODE-CHAR    PIC X OCCURS 5.
001410     05  WS-DUP-FOUND-SW         PIC X     VALUE 'N'.
001420         88  DUPLICATE-FOUND         VALUE 'Y'.
001430     05  WS-EDIT-FAILED-SW       PIC X     VALUE 'N'.
001440         88  EDIT-FAILED              VALUE 'Y'.
001450     05  WS-REJECT-REASON        PIC X(40).
001460
001470 PROCEDURE DIVISION.
001480
001490 0000-MAINLINE SECTION.
001500 0000-START.
001510     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001520     PERFORM 1100-LOAD-EXISTING-MASTER THRU 1100-EXIT
001530         UNTIL MSTI-EOF.
001540     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
001550         UNTIL TRAN-EOF.
001560     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001570     PERFORM 9500-DISPLAY-RUN-TOTALS THRU 9500-EXIT.
001580     GOBACK.
001590 0000-EXIT.
001600     EXIT.
001610
001620 1000-OPEN-FILES.
001630     OPEN INPUT  PORT-TRAN-IN
001640          INPUT  PORT-MASTER-IN
001650          OUTPUT PORT-MASTER-OUT
001660          OUTPUT PORT-REJECT-OUT.
001670     IF NOT WS-TRAN-OK
001680        DISPLAY 'PRTMAINT - PORT-TRAN-IN OPEN FAILED '
001690                WS-TRAN-STATUS
001700        MOVE 16 TO RETURN-CODE
001710        STOP RUN
001720     END-IF.
001730     READ PORT-MASTER-IN
001740          AT END SET MSTI-EOF TO TRUE
001750     END-READ.
001760 1000-EXIT.
001770     EXIT.
001780
001790 1100-LOAD-EXISTING-MASTER.
001800     ADD 1 TO WS-MASTER-IN-CTR.
001810     ADD 1 TO WS-PORT-TABLE-CTR.
001820     SET PT-IDX TO WS-PORT-TABLE-CTR.
001830     MOVE PM-UNLOCODE IN PORT-MASTER-IN-RECORD
001840         TO WS-TBL-UNLOCODE (PT-IDX).
001850     IF PM-PORT-ID IN PORT-MASTER-IN-RECORD > WS-NEXT-PORT-ID
001860        MOVE PM-PORT-ID IN PORT-MASTER-IN-RECORD
001870            TO WS-NEXT-PORT-ID
001880     END-IF.
001890     MOVE PORT-MASTER-IN-RECORD TO PORT-MASTER-OUT-RECORD.
001900     WRITE PORT-MASTER-OUT-RECORD.
001910     READ PORT-MASTER-IN
001920          AT END SET MSTI-EOF TO TRUE
001930     END-READ.
001940 1100-EXIT.
001950     EXIT.
001960
001970 2000-PROCESS-TRANSACTIONS.
001980     ADD 1 TO WS-TRAN-READ-CTR.
001990     MOVE 'N' TO WS-EDIT-FAILED-SW.
002000     MOVE SPACE TO WS-REJECT-REASON.
002010     PERFORM 2100-EDIT-PORT-TRAN THRU 2100-EXIT.
002020     IF NOT EDIT-FAILED
002030        PERFORM 2200-CHECK-DUPLICATE-UNLOCODE THRU 2200-EXIT
002040     END-IF.
002050     IF EDIT-FAILED OR DUPLICATE-FOUND
002060        PERFORM 2400-WRITE-REJECT THRU 2400-EXIT
002070     ELSE
002080        PERFORM 2300-WRITE-NEW-PORT THRU 2300-EXIT
002090     END-IF.
002100     READ PORT-TRAN-IN
002110          AT END SET TRAN-EOF TO TRUE
002120     END-READ.
002130 2000-EXIT.
002140     EXIT.
002150
002160 2100-EDIT-PORT-TRAN.
002170     MOVE PT-UNLOCODE TO WS-UNLOCODE-EDIT.
002180     IF WS-UNLOCODE-EDIT = SPACE
002190        MOVE 'Y' TO WS-EDIT-FAILED-SW
002200        MOVE 'UNLOCODE IS BLANK' TO WS-REJECT-REASON
002210     ELSE
002220        IF WS-UNLOCODE-CHAR (1) = SPACE OR
002230           WS-UNLOCODE-CHAR (2) = SPACE OR
002240           WS-UNLOCODE-CHAR (3) = SPACE OR
002250           WS-UNLOCODE-CHAR (4) = SPACE OR
002260           WS-UNLOCODE-CHAR (5) = SPACE                           SHP-0341
002270           MOVE 'Y' TO WS-EDIT-FAILED-SW
002280           MOVE 'UNLOCODE MUST BE 5 CHARACTERS' TO
002290               WS-REJECT-REASON
002300        END-IF
002310     END-IF.
002320 2100-EXIT.
002330     EXIT.
002340
002350 2200-CHECK-DUPLICATE-UNLOCODE.
002360     MOVE 'N' TO WS-DUP-FOUND-SW.
002370     MOVE 1 TO WS-SUB.
002380     PERFORM 2210-SCAN-PORT-TABLE THRU 2210-EXIT
002390         UNTIL WS-SUB > WS-PORT-TABLE-CTR
002400            OR DUPLICATE-FOUND.
002410 2200-EXIT.
002420     EXIT.
002430
002440 2210-SCAN-PORT-TABLE.
002450     SET PT-IDX TO WS-SUB.
002460     IF PT-UNLOCODE = WS-TBL-UNLOCODE (PT-IDX)
002470        MOVE 'Y' TO WS-DUP-FOUND-SW
002480        MOVE 'DUPLICATE UNLOCODE' TO WS-REJECT-REASON
002490     END-IF.
002500     ADD 1 TO WS-SUB.
002510 2210-EXIT.
002520     EXIT.
002530
002540 2300-WRITE-NEW-PORT.
002550     ADD 1 TO WS-NEXT-PORT-ID.
002560     ADD 1 TO WS-PORT-TABLE-CTR.
002570     ADD 1 TO WS-TRAN-ACCEPT-CTR.
002580     SET PT-IDX TO WS-PORT-TABLE-CTR.
002590     MOVE PT-UNLOCODE TO WS-TBL-UNLOCODE (PT-IDX).
002600     MOVE SPACE TO PORT-MASTER-OUT-RECORD.
002610     MOVE WS-NEXT-PORT-ID TO PM-PORT-ID IN PORT-MASTER-OUT-RECORD.
002620     MOVE PT-UNLOCODE     TO PM-UNLOCODE IN
002630                              PORT-MASTER-OUT-RECORD.
002640     MOVE PT-NAME         TO PM-NAME IN PORT-MASTER-OUT-RECORD.
002650     MOVE PT-COUNTRY      TO PM-COUNTRY IN
002660                              PORT-MASTER-OUT-RECORD.
002670     ACCEPT PM-CREATED-AT IN PORT-MASTER-OUT-RECORD
002680            FROM DATE YYYYMMDD.
002690     WRITE PORT-MASTER-OUT-RECORD.
002700 2300-EXIT.
002710     EXIT.
002720
002730 2400-WRITE-REJECT.
002740     ADD 1 TO WS-TRAN-REJECT-CTR.
002750     MOVE PT-UNLOCODE TO PR-UNLOCODE.
002760     MOVE PT-NAME     TO PR-NAME.
002770     MOVE WS-REJECT-REASON TO PR-REASON.
002780     WRITE PORT-REJECT-RECORD.
002790 2400-EXIT.
002800     EXIT.
002810
002820 9000-CLOSE-FILES.
002830     CLOSE PORT-TRAN-IN
002840           PORT-MASTER-IN
002850           PORT-MASTER-OUT
002860           PORT-REJECT-OUT.
002870 9000-EXIT.
002880     EXIT.
002890
002900 9500-DISPLAY-RUN-TOTALS.
002910     MOVE WS-PORT-TABLE-CTR  TO WS-DSP-PORT-TABLE-CTR.
002920     MOVE WS-TRAN-READ-CTR   TO WS-DSP-TRAN-READ-CTR.
002930     MOVE WS-TRAN-ACCEPT-CTR TO WS-DSP-TRAN-ACCEPT-CTR.
002940     MOVE WS-TRAN-REJECT-CTR TO WS-DSP-TRAN-REJECT-CTR.
002950     DISPLAY 'PRTMAINT - TRANSACTIONS READ    '
002960             WS-DSP-TRAN-READ-CTR.
002970     DISPLAY 'PRTMAINT - PORTS ACCEPTED       '
002980             WS-DSP-TRAN-ACCEPT-CTR.
002990     DISPLAY 'PRTMAINT - TRANSACTIONS REJECTED'
003000             WS-DSP-TRAN-REJECT-CTR.
003010     DISPLAY 'PRTMAINT - PORTS ON NEW MASTER  '
003020             WS-DSP-PORT-TABLE-CTR.
003030 9500-EXIT.
003040     EXIT.
003050
003060 END PROGRAM PRTMAINT.
