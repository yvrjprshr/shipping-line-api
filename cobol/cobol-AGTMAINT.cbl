000100ID DIVISION.
000110 PROGRAM-ID.    AGTMAINT.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  03/19/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   AGTMAINT - BOOKING AGENT MASTER FILE MAINTENANCE             *
000200*                                                                *
000210*   FUNCTION:  APPLIES TWO KINDS OF TRANSACTIONS AGAINST THE    *
000220*              AGENT MASTER FILE -                               *
000230*              'C' = CREATE A NEW AGENT                          *
000240*              'P' = PATCH COMMISSION-PERCENT AND/OR ACTIVE      *
000250*                     ON AN EXISTING AGENT, LOCATED BY AGENT-ID. *
000260*              ON A PATCH, EACH OF THE TWO FIELDS CARRIES ITS   *
000270*              OWN "SUPPLIED" FLAG SO THE CALLER MAY CHANGE     *
000280*              EITHER ONE WITHOUT DISTURBING THE OTHER.          *
000290*                                                                *
000300*   INPUT:     AGENT-TRAN-IN  - CREATE/PATCH REQUESTS            *
000310*              AGENT-MAST-IN  - CURRENT AGENT MASTER (OLD)      *
000320*   OUTPUT:    AGENT-MAST-OUT - REWRITTEN AGENT MASTER (NEW)    *
000330*              AGENT-REJ-OUT  - REJECTED TRANSACTION LISTING    *
000340*                                                                *
000350******************************************************************
000360*    CHANGE ACTIVITY                                            *
000370*    90-03-19 RJH  ORIGINAL PROGRAM - CREATE TRANSACTION ONLY   *
000380*    95-05-30 KTL  ADDED AT-TYPE EDIT TO MATCH AGTMAST CHANGE   *
000390*    97-08-11 KTL  PATCH TRANSACTION ADDED - TICKET SHP-0512,   *
000400*                  COMMISSION-PERCENT AND ACTIVE NOW MAINTAINED *
000410*                  INDEPENDENTLY WITHOUT A FULL RECORD REWRITE  *
000420*    99-01-08 DMS  Y2K REVIEW - NO DATE FIELDS ON THIS FILE,    *
000430*                  NO CHANGE NEEDED                              *
000440*    04-03-22 LKP  DISPLAY OF RUN TOTALS ADDED AT END OF RUN    *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.   IBM-3090.
000490 OBJECT-COMPUTER.   IBM-3090.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-PAGE
000520     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
000530     UPSI-0 ON STATUS IS REJECT-REPORT-REQUESTED
000540     UPSI-0 OFF STATUS IS REJECT-REPORT-SUPPRESSED.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT AGENT-TRAN-IN ASSIGN TO AGTTRANI
000580         FILE STATUS IS WS-TRAN-STATUS
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600     SELECT AGENT-MAST-IN ASSIGN TO AGTMASTI
000610         FILE STATUS IS WS-MSTI-STATUS
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT AGENT-MAST-OUT ASSIGN TO AGTMASTO
000640         FILE STATUS IS WS-MSTO-STATUS
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660     SELECT AGENT-REJ-OUT ASSIGN TO AGTREJCT
000670         FILE STATUS IS WS-REJ-STATUS
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  AGENT-TRAN-IN
000730     RECORDING MODE F.
000740 01  AGENT-TRAN-RECORD.
000750     05  AT-TRAN-CODE             PIC X(1).
000760         88  AT-CREATE                VALUE 'C'.
000770         88  AT-PATCH                  VALUE 'P'.
000780     05  AT-AGENT-ID              PIC 9(9).
000790     05  AT-NAME                  PIC X(40).
000800     05  AT-EMAIL                 PIC X(60).
000810     05  AT-TYPE                  PIC X(10).
000820     05  AT-COMMISSION-PRESENT    PIC X(1).
000830         88  AT-COMMISSION-SUPPLIED   VALUE 'Y'.
000840     05  AT-COMMISSION-PERCENT    PIC S9(3)V99.
000850     05  AT-ACTIVE-PRESENT        PIC X(1).
000860         88  AT-ACTIVE-SUPPLIED       VALUE 'Y'.
000870     05  AT-ACTIVE                PIC X(1).
000880
000890 FD  AGENT-MAST-IN
000900     RECORDING MODE F.
000910 01  AGENT-MASTER-IN-RECORD.
000920     COPY AGTMAST REPLACING AGENT-MASTER-RECORD BY
000930                            AGENT-MASTER-IN-RECORD.
000940
000950 FD  AGENT-MAST-OUT
000960     RECORDING MODE F.
000970 01  AGENT-MASTER-OUT-RECORD.
000980     COPY AGTMAST REPLACING AGENT-MASTER-RECORD BY
000990                            AGENT-MASTER-OUT-RECORD.
001000
001010 FD  AGENT-REJ-OUT
001020     RECORDING MODE F.
001030 01  AGENT-REJECT-RECORD.
001040     05  AR-TRAN-CODE             PIC X(1).
001050     05  AR-AGENT-ID              PIC 9(9).
001060     05  AR-REASON                PIC X(40).
001070
001080 WORKING-STORAGE SECTION.
001090 01  WS-FILE-STATUSES.
001100     05  WS-TRAN-STATUS           PIC XX.
001110         88  WS-TRAN-OK               VALUE '00'.
001120         88  WS-TRAN-EOF               VALUE '10'.
001130     05  WS-MSTI-STATUS           PIC XX.
001140         88  WS-MSTI-OK                VALUE '00'.
001150         88  WS-MSTI-EOF                VALUE '10'.
001160     05  WS-MSTO-STATUS           PIC XX.
001170     05  WS-REJ-STATUS            PIC XX.
001180
001190 01  WS-SWITCHES.
001200     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.
001210         88  TRAN-EOF                  VALUE 'Y'.
001220     05  WS-MSTI-EOF-SW           PIC X     VALUE 'N'.
001230         88  MSTI-EOF                   VALUE 'Y'.
001240     05  WS-FOUND-SW              PIC X     VALUE 'N'.
001250         88  TABLE-ENTRY-FOUND         VALUE 'Y'.
001260
001270 01  WS-COUNTERS.
001280     05  WS-NEXT-AGENT-ID         PIC 9(9) COMP-3 VALUE 0.
001290     05  WS-AGENT-TABLE-CTR       PIC S9(4) COMP VALUE 0.
001300     05  WS-TRAN-READ-CTR         PIC S9(4) COMP VALUE 0.
001310     05  WS-TRAN-ACCEPT-CTR       PIC S9(4) COMP VALUE 0.
001320     05  WS-TRAN-REJECT-CTR       PIC S9(4) COMP VALUE 0.
001330     05  WS-SUB                   PIC S9(4) COMP VALUE 0.
001340     05  WS-FOUND-IDX             PIC S9(4) COMP VALUE 0.
001350
001360 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
001370     05  FILLER                   PIC X(6).
001380     05  WS-DSP-AGENT-TABLE-CTR   PIC ZZZ9.
001390     05  WS-DSP-TRAN-READ-CTR     PIC ZZZ9.
001400     05  WS-DSP-TRAN-ACCEPT-CTR   PIC ZZZ9.
001410     05  WS-DSP-TRAN-REJECT-CTR   PIC ZZZ9.
001420     05  FILLER                   PIC X(4).
001430
001440 01  WS-AGENT-TABLE.
001450     05  WS-AGENT-ENTRY           OCCURS 9999 TIMES
001460                                   INDEXED BY AG-IDX.
001470         10  WS-AGT-AGENT-ID          PIC 9(9).
001480         10  WS-AGT-NAME              PIC X(40).
001490         10  WS-AGT-EMAIL             PIC X(60).
001500         10  WS-AGT-COMMISSION        PIC S9(3)V99.
001510         10  WS-AGT-TYPE              PIC X(10).
001520         10  WS-AGT-ACTIVE            PIC X(1).
001530
001540 01  WS-EDIT-AREA.
001550     05  WS-EDIT-FAILED-SW        PIC X     VALUE 'N'.
001560         88  EDIT-FAILED               VALUE 'Y'.
001570     05  WS-REJECT-REASON         PIC X(40).
001580
001590 01  WS-RUN-DATE-AREA.
001600     05  WS-RUN-DATE              PIC 9(6).
001610 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
001620     05  WS-RUN-DATE-YY           PIC 9(2).
001630     05  WS-RUN-DATE-MM           PIC 9(2).
001640     05  WS-RUN-DATE-DD           PIC 9(2).
001650
001660 PROCEDURE DIVISION.
001670
001680 0000-MAINLINE SECTION.
001690 0000-START.
001700     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001710     PERFORM 1100-LOAD-EXISTING-AGENTS THRU 1100-EXIT
001720         UNTIL MSTI-EOF.
001730     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
001740         UNTIL TRAN-EOF.
001750     PERFORM 3000-WRITE-NEW-MASTER THRU 3000-EXIT.
001760     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001770     PERFORM 9500-DISPLAY-RUN-TOTALS THRU 9500-EXIT.
001780     GOBACK.
001790 0000-EXIT.
001800     EXIT.
001810
001820 1000-OPEN-FILES.
001830     OPEN INPUT  AGENT-TRAN-IN
001840          INPUT  AGENT-MAST-IN
001850          OUTPUT AGENT-MAST-OUT
001860          OUTPUT AGENT-REJ-OUT.
001870     IF NOT WS-TRAN-OK
001880        DISPLAY 'AGTMAINT - AGENT-TRAN-IN OPEN FAILED '
001890                WS-TRAN-STATUS
001900        MOVE 16 TO RETURN-CODE
001910        STOP RUN
001920     END-IF.
001930     READ AGENT-MAST-IN
001940          AT END SET MSTI-EOF TO TRUE
001950     END-READ.
001960 1000-EXIT.
001970     EXIT.
001980
001990 1100-LOAD-EXISTING-AGENTS.
002000     ADD 1 TO WS-AGENT-TABLE-CTR.
002010     SET AG-IDX TO WS-AGENT-TABLE-CTR.
002020     MOVE AG-AGENT-ID IN AGENT-MASTER-IN-RECORD
002030         TO WS-AGT-AGENT-ID (AG-IDX).
002040     MOVE AG-NAME IN AGENT-MASTER-IN-RECORD
002050         TO WS-AGT-NAME (AG-IDX).
002060     MOVE AG-EMAIL IN AGENT-MASTER-IN-RECORD
002070         TO WS-AGT-EMAIL (AG-IDX).
002080     MOVE AG-COMMISSION-PERCENT IN AGENT-MASTER-IN-RECORD
002090         TO WS-AGT-COMMISSION (AG-IDX).
002100     MOVE AG-TYPE IN AGENT-MASTER-IN-RECORD
002110         TO WS-AGT-TYPE (AG-IDX).
002120     MOVE AG-ACTIVE IN AGENT-MASTER-IN-RECORD
002130         TO WS-AGT-ACTIVE (AG-IDX).
002140     IF AG-AGENT-ID IN AGENT-MASTER-IN-RECORD
002150           > WS-NEXT-AGENT-ID
002160        MOVE AG-AGENT-ID IN AGENT-MASTER-IN-RECORD
002170            TO WS-NEXT-AGENT-ID
002180     END-IF.
002190     READ AGENT-MAST-IN
002200          AT END SET MSTI-EOF TO TRUE
002210     END-READ.
002220 1100-EXIT.
002230     EXIT.
002240
002250 2000-PROCESS-TRANSACTIONS.
002260     ADD 1 TO WS-TRAN-READ-CTR.
002270     MOVE 'N' TO WS-EDIT-FAILED-SW.
002280     MOVE SPACE TO WS-REJECT-REASON.
002290     IF AT-CREATE
002300        PERFORM 2100-APPLY-CREATE THRU 2100-EXIT
002310     END-IF.
002320     IF AT-PATCH
002330        PERFORM 2200-APPLY-PATCH THRU 2200-EXIT
002340     END-IF.
002350     IF NOT AT-CREATE AND NOT AT-PATCH
002360        MOVE 'Y' TO WS-EDIT-FAILED-SW
002370        MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON
002380     END-IF.
002390     IF EDIT-FAILED
002400        PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
002410     ELSE
002420        ADD 1 TO WS-TRAN-ACCEPT-CTR
002430     END-IF.
002440     READ AGENT-TRAN-IN
002450          AT END SET TRAN-EOF TO TRUE
002460     END-READ.
002470 2000-EXIT.
002480     EXIT.
002490
002500 2100-APPLY-CREATE.
002510     IF AT-NAME = SPACE
002520        MOVE 'Y' TO WS-EDIT-FAILED-SW
002530        MOVE 'NAME IS BLANK' TO WS-REJECT-REASON
002540     END-IF.
002550     IF NOT EDIT-FAILED AND AT-EMAIL = SPACE
002560        MOVE 'Y' TO WS-EDIT-FAILED-SW
002570        MOVE 'EMAIL IS BLANK' TO WS-REJECT-REASON
002580     END-IF.
002590     IF NOT EDIT-FAILED
002600           AND AT-TYPE NOT = 'INTERNAL' AND
002610               AT-TYPE NOT = 'EXTERNAL'
002620        MOVE 'Y' TO WS-EDIT-FAILED-SW
002630        MOVE 'TYPE MUST BE INTERNAL OR EXTERNAL' TO
002640            WS-REJECT-REASON
002650     END-IF.
002660     IF NOT EDIT-FAILED
002670           AND (AT-COMMISSION-PERCENT < 0 OR
002680                AT-COMMISSION-PERCENT > 100)
002690        MOVE 'Y' TO WS-EDIT-FAILED-SW
002700        MOVE 'COMMISSION PERCENT OUT OF RANGE' TO
002710            WS-REJECT-REASON
002720     END-IF.
002730     IF NOT EDIT-FAILED
002740           AND AT-ACTIVE NOT = 'Y' AND AT-ACTIVE NOT = 'N'
002750        MOVE 'Y' TO WS-EDIT-FAILED-SW
002760        MOVE 'ACTIVE MUST BE Y OR N' TO WS-REJECT-REASON
002770     END-IF.
002780     IF NOT EDIT-FAILED
002790        ADD 1 TO WS-NEXT-AGENT-ID
002800        ADD 1 TO WS-AGENT-TABLE-CTR
002810        SET AG-IDX TO WS-AGENT-TABLE-CTR
002820        MOVE WS-NEXT-AGENT-ID TO WS-AGT-AGENT-ID (AG-IDX)
002830        MOVE AT-NAME TO WS-AGT-NAME (AG-IDX)
002840        MOVE AT-EMAIL TO WS-AGT-EMAIL (AG-IDX)
002850        MOVE AT-COMMISSION-PERCENT TO WS-AGT-COMMISSION (AG-IDX)
002860        MOVE AT-TYPE TO WS-AGT-TYPE (AG-IDX)
002870        MOVE AT-ACTIVE TO WS-AGT-ACTIVE (AG-IDX)
002880     END-IF.
002890 2100-EXIT.
002900     EXIT.
002910
002920 2200-APPLY-PATCH.
002930     PERFORM 3100-FIND-AGENT THRU 3100-EXIT.
002940     IF NOT TABLE-ENTRY-FOUND
002950        MOVE 'Y' TO WS-EDIT-FAILED-SW
002960        MOVE 'AGENT NOT FOUND' TO WS-REJECT-REASON
002970     END-IF.
002980     IF NOT EDIT-FAILED AND AT-COMMISSION-SUPPLIED
002990           AND (AT-COMMISSION-PERCENT < 0 OR
003000                AT-COMMISSION-PERCENT > 100)
003010        MOVE 'Y' TO WS-EDIT-FAILED-SW
003020        MOVE 'COMMISSION PERCENT OUT OF RANGE' TO
003030            WS-REJECT-REASON
003040     END-IF.
003050     IF NOT EDIT-FAILED AND AT-ACTIVE-SUPPLIED
003060           AND AT-ACTIVE NOT = 'Y' AND AT-ACTIVE NOT = 'N'
003070        MOVE 'Y' TO WS-EDIT-FAILED-SW
003080        MOVE 'ACTIVE MUST BE Y OR N' TO WS-REJECT-REASON
003090     END-IF.
003100     IF NOT EDIT-FAILED
003110        IF AT-COMMISSION-SUPPLIED
003120           MOVE AT-COMMISSION-PERCENT TO
003130               WS-AGT-COMMISSION (WS-FOUND-IDX)
003140        END-IF
003150        IF AT-ACTIVE-SUPPLIED
003160           MOVE AT-ACTIVE TO WS-AGT-ACTIVE (WS-FOUND-IDX)
003170        END-IF
003180     END-IF.
003190 2200-EXIT.
003200     EXIT.
003210
003220 2900-WRITE-REJECT.
003230     ADD 1 TO WS-TRAN-REJECT-CTR.
003240     MOVE AT-TRAN-CODE TO AR-TRAN-CODE.
003250     MOVE AT-AGENT-ID TO AR-AGENT-ID.
003260     MOVE WS-REJECT-REASON TO AR-REASON.
003270     WRITE AGENT-REJECT-RECORD.
003280 2900-EXIT.
003290     EXIT.
003300
003310 3000-WRITE-NEW-MASTER.
003320     MOVE 1 TO WS-SUB.
003330     PERFORM 3010-WRITE-AGENT-ENTRY THRU 3010-EXIT
003340         UNTIL WS-SUB > WS-AGENT-TABLE-CTR.
003350 3000-EXIT.
003360     EXIT.
003370
003380 3010-WRITE-AGENT-ENTRY.
003390     SET AG-IDX TO WS-SUB.
003400     MOVE SPACE TO AGENT-MASTER-OUT-RECORD.
003410     MOVE WS-AGT-AGENT-ID (AG-IDX) TO
003420         AG-AGENT-ID IN AGENT-MASTER-OUT-RECORD.
003430     MOVE WS-AGT-NAME (AG-IDX) TO
003440         AG-NAME IN AGENT-MASTER-OUT-RECORD.
003450     MOVE WS-AGT-EMAIL (AG-IDX) TO
003460         AG-EMAIL IN AGENT-MASTER-OUT-RECORD.
003470     MOVE WS-AGT-COMMISSION (AG-IDX) TO
003480         AG-COMMISSION-PERCENT IN AGENT-MASTER-OUT-RECORD.
003490     MOVE WS-AGT-TYPE (AG-IDX) TO
003500         AG-TYPE IN AGENT-MASTER-OUT-RECORD.
003510     MOVE WS-AGT-ACTIVE (AG-IDX) TO
003520         AG-ACTIVE IN AGENT-MASTER-OUT-RECORD.
003530     WRITE AGENT-MASTER-OUT-RECORD.
003540     ADD 1 TO WS-SUB.
003550 3010-EXIT.
003560     EXIT.
003570
003580 3100-FIND-AGENT.
003590     MOVE 'N' TO WS-FOUND-SW.
003600     MOVE 0 TO WS-FOUND-IDX.
003610     MOVE 1 TO WS-SUB.
003620     PERFORM 3110-SCAN-AGENT-TABLE THRU 3110-EXIT
003630         UNTIL WS-SUB > WS-AGENT-TABLE-CTR
003640            OR TABLE-ENTRY-FOUND.
003650 3100-EXIT.
003660     EXIT.
003670
003680 3110-SCAN-AGENT-TABLE.
003690     SET AG-IDX TO WS-SUB.
003700     IF AT-AGENT-ID = WS-AGT-AGENT-ID (AG-IDX)
003710        MOVE 'Y' TO WS-FOUND-SW
003720        MOVE WS-SUB TO WS-FOUND-IDX
003730     END-IF.
003740     ADD 1 TO WS-SUB.
003750 3110-EXIT.
003760     EXIT.
003770
003780 9000-CLOSE-FILES.
003790     CLOSE AGENT-TRAN-IN
003800           AGENT-MAST-IN
003810           AGENT-MAST-OUT
003820           AGENT-REJ-OUT.
003830 9000-EXIT.
003840     EXIT.
003850
003860 9500-DISPLAY-RUN-TOTALS.
003870     ACCEPT WS-RUN-DATE-AREA FROM DATE.
003880     MOVE WS-AGENT-TABLE-CTR  TO WS-DSP-AGENT-TABLE-CTR.
003890     MOVE WS-TRAN-READ-CTR    TO WS-DSP-TRAN-READ-CTR.
003900     MOVE WS-TRAN-ACCEPT-CTR  TO WS-DSP-TRAN-ACCEPT-CTR.
003910     MOVE WS-TRAN-REJECT-CTR  TO WS-DSP-TRAN-REJECT-CTR.
003920     DISPLAY 'AGTMAINT - RUN DATE (YY/MM/DD)  '
003930             WS-RUN-DATE-YY '/' WS-RUN-DATE-MM '/' WS-RUN-DATE-DD.
003940     DISPLAY 'AGTMAINT - TRANSACTIONS READ    '
003950             WS-DSP-TRAN-READ-CTR.
003960     DISPLAY 'AGTMAINT - TRANSACTIONS ACCEPTED'
003970             WS-DSP-TRAN-ACCEPT-CTR.
003980     DISPLAY 'AGTMAINT - TRANSACTIONS REJECTED'
003990             WS-DSP-TRAN-REJECT-CTR.
004000     DISPLAY 'AGTMAINT - AGENTS ON NEW MASTER '
004010             WS-DSP-AGENT-TABLE-CTR.
004020     IF REJECT-REPORT-REQUESTED
004030        DISPLAY 'AGTMAINT - UPSI-0 SET - REJECT DETAIL FOLLOWS'
004040        DISPLAY 'AGTMAINT - SEE AGENT-REJ-OUT FOR '
004050                WS-DSP-TRAN-REJECT-CTR ' REJECTED TRANSACTIONS'
004060     END-IF.
004070 9500-EXIT.
004080     EXIT.
004090
004100 END PROGRAM AGTMAINT.
