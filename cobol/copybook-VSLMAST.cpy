000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : VSLMAST                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR VESSEL-MASTER FILE           *
000140*                 (REFERENCE DATA ONLY - NO MAINTENANCE BATCH,   *
000150*                 LOADED AS AN OCCURS TABLE BY VOYMAINT)         *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   REFERENCED BY: VOYMAINT                                      *
000180*                                                                *
000190******************************************************************
000200*    CHANGE ACTIVITY                                            *
000210*    89-04-11 RJH  ORIGINAL LAYOUT                               *
000220*    94-11-02 KTL  ADDED VM-CAPACITY-TEU FOR FLEET PLANNING      *
000230******************************************************************
000240 01  VESSEL-MASTER-RECORD.
000250     05  VM-VESSEL-ID                PIC 9(9).
000260     05  VM-NAME                     PIC X(40).
000270     05  VM-IMO-NUMBER               PIC X(10).
000280     05  VM-IMO-NUMBER-R REDEFINES VM-IMO-NUMBER.
000290         10  VM-IMO-PREFIX           PIC X(3).
000300         10  VM-IMO-DIGITS           PIC X(7).
000310     05  VM-CAPACITY-TEU             PIC 9(7).
000320     05  FILLER                      PIC X.
000330******************************************************************
000340*    RECORD LENGTH = 67 BYTES                                   *
000350******************************************************************
