000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : CNTMAST                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR CONTAINER-MASTER FILE        *
000140*                 (REFERENCE DATA ONLY - NO MAINTENANCE BATCH,   *
000150*                 LOADED AS AN OCCURS TABLE BY FRTBOOK)          *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   REFERENCED BY: FRTBOOK, FRTPRICE                             *
000180*                                                                *
000190******************************************************************
000200*    CHANGE ACTIVITY                                            *
000210*    90-01-22 RJH  ORIGINAL LAYOUT                               *
000220*    96-08-14 KTL  CN-CONTAINER-TYPE WIDENED FOR REEFER CODES    *
000230******************************************************************
000240 01  CONTAINER-MASTER-RECORD.
000250     05  CN-CONTAINER-ID             PIC 9(9).
000260     05  CN-CONTAINER-CODE           PIC X(11).
000270     05  CN-CONTAINER-CODE-R REDEFINES CN-CONTAINER-CODE.
000280         10  CN-OWNER-PREFIX         PIC X(4).
000290         10  CN-SERIAL-NUMBER        PIC X(6).
000300         10  CN-CHECK-DIGIT          PIC X(1).
000310*        VALID VALUES - TWENTY_FOOT, FORTY_FOOT
000320     05  CN-CONTAINER-SIZE           PIC X(10).
000330     05  CN-CONTAINER-TYPE           PIC X(10).
000340     05  FILLER                      PIC X.
000350******************************************************************
000360*    RECORD LENGTH = 41 BYTES                                   *
000370******************************************************************
