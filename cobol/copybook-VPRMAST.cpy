000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : VPRMAST                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR VOYAGE-PRICE-FILE            *
000140*                 (ONE ROW PER VOYAGE/CONTAINER-SIZE - UNIQUE    *
000150*                 ON VP-VOYAGE-ID + VP-CONTAINER-SIZE)           *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   MAINTAINED BY: VPRMAINT                                      *
000180*   REFERENCED BY: FRTBOOK, FRTPRICE                             *
000190*                                                                *
000200******************************************************************
000210*    CHANGE ACTIVITY                                            *
000220*    90-02-05 RJH  ORIGINAL LAYOUT                               *
000230*    93-07-19 RJH  BASE PRICE MOVED TO COMP-3 PER FINANCE REQ    *
000240*    99-01-08 DMS  Y2K - VP-CREATED-AT CONFIRMED ISO-8601 TEXT   *
000250******************************************************************
000260 01  VOYAGE-PRICE-RECORD.
000270     05  VP-VOYAGE-PRICE-ID          PIC 9(9).
000280     05  VP-VOYAGE-ID                PIC 9(9).
000290*        VALID VALUES - TWENTY_FOOT, FORTY_FOOT
000300     05  VP-CONTAINER-SIZE           PIC X(10).
000310     05  VP-BASE-PRICE-USD           PIC S9(8)V99 COMP-3.
000320     05  VP-CREATED-AT               PIC X(26).
000330     05  VP-CREATED-AT-R REDEFINES VP-CREATED-AT.
000340         10  VP-CRTD-YYYY            PIC 9(4).
000350         10  FILLER                  PIC X.
000360         10  VP-CRTD-MM              PIC 9(2).
000370         10  FILLER                  PIC X.
000380         10  VP-CRTD-DD              PIC 9(2).
000390         10  FILLER                  PIC X(15).
000400     05  FILLER                      PIC X.
000410******************************************************************
000420*    RECORD LENGTH = 61 BYTES (VP-BASE-PRICE-USD PACKED 6 BYTES)*
000430******************************************************************
