000100ID DIVISION.
000110 PROGRAM-ID.    VPRMAINT.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  02/05/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   VPRMAINT - VOYAGE PRICING FILE MAINTENANCE                  *
000200*                                                                *
000210*   FUNCTION:  FILES A BASE PRICE FOR ONE VOYAGE/CONTAINER-SIZE *
000220*              COMBINATION.  THE VOYAGE MUST ALREADY EXIST ON   *
000230*              THE VOYAGE MASTER; AT MOST ONE PRICE ROW MAY BE  *
000240*              FILED PER (VOYAGE-ID, CONTAINER-SIZE) PAIR.      *
000250*                                                                *
000260*   INPUT:     VPRICE-TRAN-IN - VOYAGE-PRICE-CREATE REQUESTS    *
000270*              VPRICE-MAST-IN - CURRENT PRICE FILE (OLD)        *
000280*              VOYAGE-MAST-IN - VOYAGE MASTER (FOR EXISTS CHECK)*
000290*   OUTPUT:    VPRICE-MAST-OUT - REWRITTEN PRICE FILE (NEW)     *
000300*              VPRICE-REJ-OUT  - REJECTED TRANSACTION LISTING   *
000310*                                                                *
000320******************************************************************
000330*    CHANGE ACTIVITY                                            *
000340*    90-02-05 RJH  ORIGINAL PROGRAM - PHASE 1 VOYAGE PRICING    *
000350*    93-07-19 RJH  BASE PRICE FIELD WIDENED TO MATCH COPYBOOK   *
000360*                  CHANGE TO VP-BASE-PRICE-USD (NOW COMP-3)     *
000370*    99-01-08 DMS  Y2K - REVIEWED VP-CREATED-AT, NO CHANGE      *
000380*                  NEEDED, FIELD WAS ALREADY ISO-8601 TEXT      *
000390*    04-03-22 LKP  DISPLAY OF RUN TOTALS ADDED AT END OF RUN    *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.   IBM-3090.
000440 OBJECT-COMPUTER.   IBM-3090.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-PAGE
000470     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
000480     UPSI-0 ON STATUS IS REJECT-REPORT-REQUESTED
000490     UPSI-0 OFF STATUS IS REJECT-REPORT-SUPPRESSED.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT VPRICE-TRAN-IN ASSIGN TO VPRTRANI
000530         FILE STATUS IS WS-TRAN-STATUS
000540         ORGANIZATION IS LINE SEQUENTIAL.
000550     SELECT VPRICE-MAST-IN ASSIGN TO VPRMASTI
000560         FILE STATUS IS WS-VPI-STATUS
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT VPRICE-MAST-OUT ASSIGN TO VPRMASTO
000590         FILE STATUS IS WS-VPO-STATUS
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT VPRICE-REJ-OUT ASSIGN TO VPRREJCT
000620         FILE STATUS IS WS-REJ-STATUS
000630         ORGANIZATION IS LINE SEQUENTIAL.
000640     SELECT VOYAGE-MAST-IN ASSIGN TO VOYMASTI
000650         FILE STATUS IS WS-VMI-STATUS
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  VPRICE-TRAN-IN
000710     RECORDING MODE F.
000720 01  VPRICE-TRAN-RECORD.
000730     05  PT-VOYAGE-ID             PIC 9(9).
000740     05  PT-CONTAINER-SIZE        PIC X(10).
000750     05  PT-BASE-PRICE-USD        PIC S9(8)V99.
000760
000770 FD  VPRICE-MAST-IN
000780     RECORDING MODE F.
000790 01  VPRICE-MASTER-IN-RECORD.
000800     COPY VPRMAST REPLACING VOYAGE-PRICE-RECORD BY
000810                            VPRICE-MASTER-IN-RECORD.
000820
000830 FD  VPRICE-MAST-OUT
000840     RECORDING MODE F.
000850 01  VPRICE-MASTER-OUT-RECORD.
000860     COPY VPRMAST REPLACING VOYAGE-PRICE-RECORD BY
000870                            VPRICE-MASTER-OUT-RECORD.
000880
000890 FD  VPRICE-REJ-OUT
000900     RECORDING MODE F.
000910 01  VPRICE-REJECT-RECORD.
000920     05  PR-VOYAGE-ID             PIC 9(9).
000930     05  PR-CONTAINER-SIZE        PIC X(10).
000940     05  PR-REASON                PIC X(40).
000950
000960 FD  VOYAGE-MAST-IN
000970     RECORDING MODE F.
000980 01  VOYAGE-MASTER-IN-RECORD.
000990     COPY VOYMAST REPLACING VOYAGE-MASTER-RECORD BY
001000                            VOYAGE-MASTER-IN-RECORD.
001010
001020 WORKING-STORAGE SECTION.
001030 01  WS-FILE-STATUSES.
001040     05  WS-TRAN-STATUS           PIC XX.
001050         88  WS-TRAN-OK               VALUE '00'.
001060         88  WS-TRAN-EOF               VALUE '10'.
001070     05  WS-VPI-STATUS            PIC XX.
001080         88  WS-VPI-OK                VALUE '00'.
001090         88  WS-VPI-EOF                VALUE '10'.
001100     05  WS-VPO-STATUS            PIC XX.
001110     05  WS-REJ-STATUS            PIC XX.
001120     05  WS-VMI-STATUS            PIC XX.
001130         88  WS-VMI-OK                VALUE '00'.
001140         88  WS-VMI-EOF                VALUE '10'.
001150
001160 01  WS-SWITCHES.
001170     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.
001180         88  TRAN-EOF                  VALUE 'Y'.
001190     05  WS-VPI-EOF-SW            PIC X     VALUE 'N'.
001200         88  VPI-EOF                   VALUE 'Y'.
001210     05  WS-VMI-EOF-SW            PIC X     VALUE 'N'.
001220         88  VMI-EOF                   VALUE 'Y'.
001230     05  WS-FOUND-SW              PIC X     VALUE 'N'.
001240         88  TABLE-ENTRY-FOUND         VALUE 'Y'.
001250
001260 01  WS-COUNTERS.
001270     05  WS-NEXT-VPRICE-ID        PIC 9(9) COMP-3 VALUE 0.
001280     05  WS-VPRICE-TABLE-CTR      PIC S9(4) COMP VALUE 0.
001290     05  WS-VOYAGE-TABLE-CTR      PIC S9(4) COMP VALUE 0.
001300     05  WS-TRAN-READ-CTR         PIC S9(4) COMP VALUE 0.
001310     05  WS-TRAN-ACCEPT-CTR       PIC S9(4) COMP VALUE 0.
001320     05  WS-TRAN-REJECT-CTR       PIC S9(4) COMP VALUE 0.
001330     05  WS-SUB                   PIC S9(4) COMP VALUE 0.
001340
001350 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
001360     05  FILLER                   PIC X(6).
001370     05  WS-DSP-VPRICE-TABLE-CTR  PIC ZZZ9.
001380     05  WS-DSP-TRAN-READ-CTR     PIC ZZZ9.
001390     05  WS-DSP-TRAN-ACCEPT-CTR   PIC ZZZ9.
001400     05  WS-DSP-TRAN-REJECT-CTR   PIC ZZZ9.
001410     05  FILLER                   PIC X(4).
001420
001430 01  WS-VPRICE-TABLE.
001440     05  WS-VPRICE-ENTRY          OCCURS 9999 TIMES
001450                                   INDEXED BY VP-IDX.
001460         10  WS-VP-VOYAGE-ID          PIC 9(9).
001470         10  WS-VP-CONTAINER-SIZE     PIC X(10).
001480
001490 01  WS-VOYAGE-TABLE.
001500     05  WS-VOYAGE-ENTRY          OCCURS 9999 TIMES
001510                                   INDEXED BY VY-IDX.
001520         10  WS-VOY-VOYAGE-ID         PIC 9(9).
001530
001540 01  WS-EDIT-AREA.
001550     05  WS-BASE-PRICE-EDIT       PIC S9(8)V99.
001560     05  WS-EDIT-FAILED-SW        PIC X     VALUE 'N'.
001570         88  EDIT-FAILED               VALUE 'Y'.
001580     05  WS-REJECT-REASON         PIC X(40).
001590
001600 01  WS-RUN-DATE-AREA.
001610     05  WS-RUN-DATE              PIC 9(6).
001620 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
001630     05  WS-RUN-DATE-YY           PIC 9(2).
001640     05  WS-RUN-DATE-MM           PIC 9(2).
001650     05  WS-RUN-DATE-DD           PIC 9(2).
001660
001670 PROCEDURE DIVISION.
001680
001690 0000-MAINLINE SECTION.
001700 0000-START.
001710     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001720     PERFORM 1100-LOAD-VOYAGE-TABLE THRU 1100-EXIT
001730         UNTIL VMI-EOF.
001740     PERFORM 1200-LOAD-EXISTING-PRICES THRU 1200-EXIT
001750         UNTIL VPI-EOF.
001760     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
001770         UNTIL TRAN-EOF.
001780     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001790     PERFORM 9500-DISPLAY-RUN-TOTALS THRU 9500-EXIT.
001800     GOBACK.
001810 0000-EXIT.
001820     EXIT.
001830
001840 1000-OPEN-FILES.
001850     OPEN INPUT  VPRICE-TRAN-IN
001860          INPUT  VPRICE-MAST-IN
001870          INPUT  VOYAGE-MAST-IN
001880          OUTPUT VPRICE-MAST-OUT
001890          OUTPUT VPRICE-REJ-OUT.
001900     IF NOT WS-TRAN-OK
001910        DISPLAY 'VPRMAINT - VPRICE-TRAN-IN OPEN FAILED '
001920                WS-TRAN-STATUS
001930        MOVE 16 TO RETURN-CODE
001940        STOP RUN
001950     END-IF.
001960     READ VOYAGE-MAST-IN
001970          AT END SET VMI-EOF TO TRUE
001980     END-READ.
001990     READ VPRICE-MAST-IN
002000          AT END SET VPI-EOF TO TRUE
002010     END-READ.
002020 1000-EXIT.
002030     EXIT.
002040
002050 1100-LOAD-VOYAGE-TABLE.
002060     ADD 1 TO WS-VOYAGE-TABLE-CTR.
002070     SET VY-IDX TO WS-VOYAGE-TABLE-CTR.
002080     MOVE VY-VOYAGE-ID IN VOYAGE-MASTER-IN-RECORD
002090         TO WS-VOY-VOYAGE-ID (VY-IDX).
002100     READ VOYAGE-MAST-IN
002110          AT END SET VMI-EOF TO TRUE
002120     END-READ.
002130 1100-EXIT.
002140     EXIT.
002150
002160 1200-LOAD-EXISTING-PRICES.
002170     ADD 1 TO WS-VPRICE-TABLE-CTR.
002180     SET VP-IDX TO WS-VPRICE-TABLE-CTR.
002190     MOVE VP-VOYAGE-ID IN VPRICE-MASTER-IN-RECORD
002200         TO WS-VP-VOYAGE-ID (VP-IDX).
002210     MOVE VP-CONTAINER-SIZE IN VPRICE-MASTER-IN-RECORD
002220         TO WS-VP-CONTAINER-SIZE (VP-IDX).
002230     IF VP-VOYAGE-PRICE-ID IN VPRICE-MASTER-IN-RECORD
002240           > WS-NEXT-VPRICE-ID
002250        MOVE VP-VOYAGE-PRICE-ID IN VPRICE-MASTER-IN-RECORD
002260            TO WS-NEXT-VPRICE-ID
002270     END-IF.
002280     MOVE VPRICE-MASTER-IN-RECORD TO VPRICE-MASTER-OUT-RECORD.
002290     WRITE VPRICE-MASTER-OUT-RECORD.
002300     READ VPRICE-MAST-IN
002310          AT END SET VPI-EOF TO TRUE
002320     END-READ.
002330 1200-EXIT.
002340     EXIT.
002350
002360 2000-PROCESS-TRANSACTIONS.
002370     ADD 1 TO WS-TRAN-READ-CTR.
002380     MOVE 'N' TO WS-EDIT-FAILED-SW.
002390     MOVE SPACE TO WS-REJECT-REASON.
002400     PERFORM 2100-EDIT-PRICE-TRAN THRU 2100-EXIT.
002410     IF EDIT-FAILED
002420        PERFORM 2400-WRITE-REJECT THRU 2400-EXIT
002430     ELSE
002440        PERFORM 2300-WRITE-NEW-PRICE THRU 2300-EXIT
002450     END-IF.
002460     READ VPRICE-TRAN-IN
002470          AT END SET TRAN-EOF TO TRUE
002480     END-READ.
002490 2000-EXIT.
002500     EXIT.
002510
002520 2100-EDIT-PRICE-TRAN.
002530     PERFORM 3100-FIND-VOYAGE THRU 3100-EXIT.
002540     IF NOT TABLE-ENTRY-FOUND
002550        MOVE 'Y' TO WS-EDIT-FAILED-SW
002560        MOVE 'VOYAGE NOT FOUND' TO WS-REJECT-REASON
002570     END-IF.
002580     IF NOT EDIT-FAILED
002590        PERFORM 3200-FIND-DUPLICATE-PRICE THRU 3200-EXIT
002600        IF TABLE-ENTRY-FOUND
002610           MOVE 'Y' TO WS-EDIT-FAILED-SW
002620           MOVE 'PRICE ALREADY FILED FOR SIZE' TO
002630               WS-REJECT-REASON
002640        END-IF
002650     END-IF.
002660     IF NOT EDIT-FAILED
002670        MOVE PT-BASE-PRICE-USD TO WS-BASE-PRICE-EDIT
002680        IF WS-BASE-PRICE-EDIT NOT > 0
002690           MOVE 'Y' TO WS-EDIT-FAILED-SW
002700           MOVE 'BASE PRICE MUST BE POSITIVE' TO WS-REJECT-REASON
002710        END-IF
002720     END-IF.
002730 2100-EXIT.
002740     EXIT.
002750
002760 2300-WRITE-NEW-PRICE.
002770     ADD 1 TO WS-NEXT-VPRICE-ID.
002780     ADD 1 TO WS-VPRICE-TABLE-CTR.
002790     ADD 1 TO WS-TRAN-ACCEPT-CTR.
002800     SET VP-IDX TO WS-VPRICE-TABLE-CTR.
002810     MOVE PT-VOYAGE-ID TO WS-VP-VOYAGE-ID (VP-IDX).
002820     MOVE PT-CONTAINER-SIZE TO WS-VP-CONTAINER-SIZE (VP-IDX).
002830     MOVE SPACE TO VPRICE-MASTER-OUT-RECORD.
002840     MOVE WS-NEXT-VPRICE-ID TO
002850         VP-VOYAGE-PRICE-ID IN VPRICE-MASTER-OUT-RECORD.
002860     MOVE PT-VOYAGE-ID TO
002870         VP-VOYAGE-ID IN VPRICE-MASTER-OUT-RECORD.
002880     MOVE PT-CONTAINER-SIZE TO
002890         VP-CONTAINER-SIZE IN VPRICE-MASTER-OUT-RECORD.
002900     MOVE PT-BASE-PRICE-USD TO
002910         VP-BASE-PRICE-USD IN VPRICE-MASTER-OUT-RECORD.
002920     ACCEPT VP-CREATED-AT IN VPRICE-MASTER-OUT-RECORD
002930            FROM DATE YYYYMMDD.
002940     WRITE VPRICE-MASTER-OUT-RECORD.
002950 2300-EXIT.
002960     EXIT.
002970
002980 2400-WRITE-REJECT.
002990     ADD 1 TO WS-TRAN-REJECT-CTR.
003000     MOVE PT-VOYAGE-ID TO PR-VOYAGE-ID.
003010     MOVE PT-CONTAINER-SIZE TO PR-CONTAINER-SIZE.
003020     MOVE WS-REJECT-REASON TO PR-REASON.
003030     WRITE VPRICE-REJECT-RECORD.
003040 2400-EXIT.
003050     EXIT.
003060
003070 3100-FIND-VOYAGE.
003080     MOVE 'N' TO WS-FOUND-SW.
003090     MOVE 1 TO WS-SUB.
003100     PERFORM 3110-SCAN-VOYAGE-TABLE THRU 3110-EXIT
003110         UNTIL WS-SUB > WS-VOYAGE-TABLE-CTR
003120            OR TABLE-ENTRY-FOUND.
003130 3100-EXIT.
003140     EXIT.
003150
003160 3110-SCAN-VOYAGE-TABLE.
003170     SET VY-IDX TO WS-SUB.
003180     IF PT-VOYAGE-ID = WS-VOY-VOYAGE-ID (VY-IDX)
003190        MOVE 'Y' TO WS-FOUND-SW
003200     END-IF.
003210     ADD 1 TO WS-SUB.
003220 3110-EXIT.
003230     EXIT.
003240
003250 3200-FIND-DUPLICATE-PRICE.
003260     MOVE 'N' TO WS-FOUND-SW.
003270     MOVE 1 TO WS-SUB.
003280     PERFORM 3210-SCAN-VPRICE-TABLE THRU 3210-EXIT
003290         UNTIL WS-SUB > WS-VPRICE-TABLE-CTR
003300            OR TABLE-ENTRY-FOUND.
003310 3200-EXIT.
003320     EXIT.
003330
003340 3210-SCAN-VPRICE-TABLE.
003350     SET VP-IDX TO WS-SUB.
003360     IF PT-VOYAGE-ID = WS-VP-VOYAGE-ID (VP-IDX)
003370           AND PT-CONTAINER-SIZE = WS-VP-CONTAINER-SIZE (VP-IDX)
003380        MOVE 'Y' TO WS-FOUND-SW
003390     END-IF.
003400     ADD 1 TO WS-SUB.
003410 3210-EXIT.
003420     EXIT.
003430
003440 9000-CLOSE-FILES.
003450     CLOSE VPRICE-TRAN-IN
003460           VPRICE-MAST-IN
003470           VPRICE-MAST-OUT
003480           VPRICE-REJ-OUT
003490           VOYAGE-MAST-IN.
003500 9000-EXIT.
003510     EXIT.
003520
003530 9500-DISPLAY-RUN-TOTALS.
003540     ACCEPT WS-RUN-DATE-AREA FROM DATE.
003550     MOVE WS-VPRICE-TABLE-CTR TO WS-DSP-VPRICE-TABLE-CTR.
003560     MOVE WS-TRAN-READ-CTR    TO WS-DSP-TRAN-READ-CTR.
003570     MOVE WS-TRAN-ACCEPT-CTR  TO WS-DSP-TRAN-ACCEPT-CTR.
003580     MOVE WS-TRAN-REJECT-CTR  TO WS-DSP-TRAN-REJECT-CTR.
003590     DISPLAY 'VPRMAINT - RUN DATE (YY/MM/DD)  '
003600             WS-RUN-DATE-YY '/' WS-RUN-DATE-MM '/' WS-RUN-DATE-DD.
003610     DISPLAY 'VPRMAINT - TRANSACTIONS READ    '
003620             WS-DSP-TRAN-READ-CTR.
003630     DISPLAY 'VPRMAINT - PRICES ACCEPTED      '
003640             WS-DSP-TRAN-ACCEPT-CTR.
003650     DISPLAY 'VPRMAINT - TRANSACTIONS REJECTED'
003660             WS-DSP-TRAN-REJECT-CTR.
003670     DISPLAY 'VPRMAINT - PRICES ON NEW MASTER '
003680             WS-DSP-VPRICE-TABLE-CTR.
003690 9500-EXIT.
003700     EXIT.
003710
003720 END PROGRAM VPRMAINT.
