000100ID DIVISION.
000110 PROGRAM-ID.    CUSMAINT.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  05/02/1989.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   CUSMAINT - CUSTOMER MASTER FILE MAINTENANCE                  *
000200*                                                                *
000210*   FUNCTION:  APPLIES CUSTOMER-CREATE TRANSACTIONS AGAINST THE *
000220*              CUSTOMER MASTER FILE.  UNLIKE PRTMAINT, THERE IS *
000230*              NO DUPLICATE CHECK - SALES MAY ENTER THE SAME     *
000240*              COMPANY MORE THAN ONCE.  EVERY TRANSACTION IS    *
000250*              EITHER ACCEPTED OR REJECTED ON FIELD EDITS ONLY. *
000260*                                                                *
000270*   INPUT:     CUST-TRAN-IN   - CUSTOMER-CREATE REQUESTS        *
000280*              CUST-MASTER-IN - CURRENT CUSTOMER MASTER (OLD)   *
000290*   OUTPUT:    CUST-MASTER-OUT - REWRITTEN CUSTOMER MASTER (NEW)*
000300*              CUST-REJECT-OUT - REJECTED TRANSACTION LISTING   *
000310*                                                                *
000320******************************************************************
000330*    CHANGE ACTIVITY                                            *
000340*    89-05-02 RJH  ORIGINAL PROGRAM - PHASE 1 CUSTOMER MAINT    *
000350*    91-11-08 RJH  ADDED CM-ADDRESS CARRY-FORWARD TO MATCH      *
000360*                  COPYBOOK CHANGE FOR TRAFFIC DEPT             *
000370*    95-06-14 KTL  EMAIL SYNTAX EDIT ADDED - TICKET SHP-0188    *
000380*    99-01-08 DMS  Y2K - REVIEWED CM-CREATED-AT, NO CHANGE      *
000390*                  NEEDED, FIELD WAS ALREADY ISO-8601 TEXT      *
000400*    02-08-19 LKP  PHONE NO LONGER MANDATORY PER SALES REQUEST  *
000410*    04-03-22 LKP  DISPLAY OF RUN TOTALS ADDED AT END OF RUN    *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.   IBM-3090.
000460 OBJECT-COMPUTER.   IBM-3090.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-PAGE
000490     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
000500     UPSI-0 ON STATUS IS REJECT-REPORT-REQUESTED
000510     UPSI-0 OFF STATUS IS REJECT-REPORT-SUPPRESSED.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT CUST-TRAN-IN   ASSIGN TO CUSTRANI
000550         FILE STATUS IS WS-TRAN-STATUS
000560         ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT CUST-MASTER-IN ASSIGN TO CUSMASTI
000580         FILE STATUS IS WS-MSTI-STATUS
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600     SELECT CUST-MASTER-OUT ASSIGN TO CUSMASTO
000610         FILE STATUS IS WS-MSTO-STATUS
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT CUST-REJECT-OUT ASSIGN TO CUSREJCT
000640         FILE STATUS IS WS-REJ-STATUS
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  CUST-TRAN-IN
000700     RECORDING MODE F.
000710 01  CUSTOMER-TRAN-RECORD.
000720     05  CT-COMPANY-NAME         PIC X(60).
000730     05  CT-CONTACT-NAME         PIC X(40).
000740     05  CT-EMAIL                PIC X(60).
000750     05  CT-PHONE                PIC X(20).
000760     05  CT-ADDRESS              PIC X(100).
000770
000780 FD  CUST-MASTER-IN
000790     RECORDING MODE F.
000800 01  CUSTOMER-MASTER-IN-RECORD.
000810     COPY CUSMAST REPLACING CUSTOMER-MASTER-RECORD BY
000820                            CUSTOMER-MASTER-IN-RECORD.
000830
000840 FD  CUST-MASTER-OUT
000850     RECORDING MODE F.
000860 01  CUSTOMER-MASTER-OUT-RECORD.
000870     COPY CUSMAST REPLACING CUSTOMER-MASTER-RECORD BY
000880                            CUSTOMER-MASTER-OUT-RECORD.
000890
000900 FD  CUST-REJECT-OUT
000910     RECORDING MODE F.
000920 01  CUSTOMER-REJECT-RECORD.
000930     05  CR-COMPANY-NAME         PIC X(60).
000940     05  CR-CONTACT-NAME         PIC X(40).
000950     05  CR-EMAIL                PIC X(60).
000960     05  CR-REASON               PIC X(40).
000970
000980 WORKING-STORAGE SECTION.
000990 01  WS-FILE-STATUSES.
001000     05  WS-TRAN-STATUS          PIC XX.
001010         88  WS-TRAN-OK              VALUE '00'.
001020         88  WS-TRAN-EOF              VALUE '10'.
001030     05  WS-MSTI-STATUS          PIC XX.
001040         88  WS-MSTI-OK               VALUE '00'.
001050         88  WS-MSTI-EOF               VALUE '10'.
001060     05  WS-MSTO-STATUS          PIC XX.
001070     05  WS-REJ-STATUS           PIC XX.
001080
001090 01  WS-SWITCHES.
001100     05  WS-TRAN-EOF-SW          PIC X     VALUE 'N'.
001110         88  TRAN-EOF                 VALUE 'Y'.
001120     05  WS-MSTI-EOF-SW          PIC X     VALUE 'N'.
001130         88  MSTI-EOF                  VALUE 'Y'.
001140
001150 01  WS-COUNTERS.
001160     05  WS-NEXT-CUST-ID         PIC 9(9) COMP-3 VALUE 0.
001170     05  WS-MASTER-IN-CTR        PIC S9(4) COMP VALUE 0.
001180     05  WS-TRAN-READ-CTR        PIC S9(4) COMP VALUE 0.
001190     05  WS-TRAN-ACCEPT-CTR      PIC S9(4) COMP VALUE 0.
001200     05  WS-TRAN-REJECT-CTR      PIC S9(4) COMP VALUE 0.
001210     05  WS-AT-SIGN-CTR          PIC S9(4) COMP VALUE 0.
001220
001230 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
001240     05  FILLER                  PIC X(3).
001250     05  WS-DSP-MASTER-IN-CTR    PIC ZZZ9.
001260     05  WS-DSP-TRAN-READ-CTR    PIC ZZZ9.
001270     05  WS-DSP-TRAN-ACCEPT-CTR  PIC ZZZ9.
001280     05  WS-DSP-TRAN-REJECT-CTR  PIC ZZZ9.
001290     05  FILLER                  PIC X(2).
001300
001310 01  WS-EDIT-AREA.
001320     05  WS-EMAIL-EDIT           PIC X(60).
001330     05  WS-EMAIL-LOCAL-PART     PIC X(60).
001340     05  WS-EMAIL-DOMAIN-PART    PIC X(60).
001350     05  WS-DOT-CTR              PIC S9(4) COMP VALUE 0.
001360     05  WS-EDIT-FAILED-SW       PIC X     VALUE 'N'.
001370         88  EDIT-FAILED              VALUE 'Y'.
001380     05  WS-REJECT-REASON        PIC X(40).
001390
001400 01  WS-EMAIL-EDIT-R REDEFINES WS-EMAIL-EDIT.
001410     05  WS-EMAIL-CHAR           PIC X OCCURS 60.
001420
001430 01  WS-RUN-DATE-AREA.
001440     05  WS-RUN-DATE             PIC 9(6).
001450 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
001460     05  WS-RUN-DATE-YY          PIC 9(2).
001470     05  WS-RUN-DATE-MM          PIC 9(2).
001480     05  WS-RUN-DATE-DD          PIC 9(2).
001490
001500 PROCEDURE DIVISION.
001510
001520 0000-MAINLINE SECTION.
001530 0000-START.
001540     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001550     PERFORM 1100-LOAD-EXISTING-MASTER THRU 1100-EXIT
001560         UNTIL MSTI-EOF.
001570     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
001580         UNTIL TRAN-EOF.
001590     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001600     PERFORM 9500-DISPLAY-RUN-TOTALS THRU 9500-EXIT.
001610     GOBACK.
001620 0000-EXIT.
001630     EXIT.
001640
001650 1000-OPEN-FILES.
001660     OPEN INPUT  CUST-TRAN-IN
001670          INPUT  CUST-MASTER-IN
001680          OUTPUT CUST-MASTER-OUT
001690          OUTPUT CUST-REJECT-OUT.
001700     IF NOT WS-TRAN-OK
001710        DISPLAY 'CUSMAINT - CUST-TRAN-IN OPEN FAILED '
001720                WS-TRAN-STATUS
001730        MOVE 16 TO RETURN-CODE
001740        STOP RUN
001750     END-IF.
001760     READ CUST-MASTER-IN
001770          AT END SET MSTI-EOF TO TRUE
001780     END-READ.
001790 1000-EXIT.
001800     EXIT.
001810
001820 1100-LOAD-EXISTING-MASTER.
001830     ADD 1 TO WS-MASTER-IN-CTR.
001840     IF CM-CUSTOMER-ID IN CUSTOMER-MASTER-IN-RECORD
001850           > WS-NEXT-CUST-ID
001860        MOVE CM-CUSTOMER-ID IN CUSTOMER-MASTER-IN-RECORD
001870            TO WS-NEXT-CUST-ID
001880     END-IF.
001890     MOVE CUSTOMER-MASTER-IN-RECORD TO CUSTOMER-MASTER-OUT-RECORD.
001900     WRITE CUSTOMER-MASTER-OUT-RECORD.
001910     READ CUST-MASTER-IN
001920          AT END SET MSTI-EOF TO TRUE
001930     END-READ.
001940 1100-EXIT.
001950     EXIT.
001960
001970 2000-PROCESS-TRANSACTIONS.
001980     ADD 1 TO WS-TRAN-READ-CTR.
001990     MOVE 'N' TO WS-EDIT-FAILED-SW.
002000     MOVE SPACE TO WS-REJECT-REASON.
002010     PERFORM 2100-EDIT-CUSTOMER-TRAN THRU 2100-EXIT.
002020     IF EDIT-FAILED
002030        PERFORM 2400-WRITE-REJECT THRU 2400-EXIT
002040     ELSE
002050        PERFORM 2300-WRITE-NEW-CUSTOMER THRU 2300-EXIT
002060     END-IF.
002070     READ CUST-TRAN-IN
002080          AT END SET TRAN-EOF TO TRUE
002090     END-READ.
002100 2000-EXIT.
002110     EXIT.
002120
002130 2100-EDIT-CUSTOMER-TRAN.
002140     IF CT-COMPANY-NAME = SPACE
002150        MOVE 'Y' TO WS-EDIT-FAILED-SW
002160        MOVE 'COMPANY NAME IS BLANK' TO WS-REJECT-REASON
002170     END-IF.
002180     IF NOT EDIT-FAILED AND CT-CONTACT-NAME = SPACE
002190        MOVE 'Y' TO WS-EDIT-FAILED-SW
002200        MOVE 'CONTACT NAME IS BLANK' TO WS-REJECT-REASON
002210     END-IF.
002220     IF NOT EDIT-FAILED AND CT-EMAIL = SPACE
002230        MOVE 'Y' TO WS-EDIT-FAILED-SW
002240        MOVE 'EMAIL IS BLANK' TO WS-REJECT-REASON
002250     END-IF.
002260     IF NOT EDIT-FAILED
002270        PERFORM 2200-VALIDATE-EMAIL-FORMAT THRU 2200-EXIT
002280     END-IF.
002290 2100-EXIT.
002300     EXIT.
002310
002320 2200-VALIDATE-EMAIL-FORMAT.
002330     MOVE SPACE TO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART.
002340     MOVE 0 TO WS-AT-SIGN-CTR.
002350     MOVE CT-EMAIL TO WS-EMAIL-EDIT.
002360     INSPECT WS-EMAIL-EDIT TALLYING WS-AT-SIGN-CTR
002370         FOR ALL '@'.
002380     IF WS-AT-SIGN-CTR NOT = 1
002390        MOVE 'Y' TO WS-EDIT-FAILED-SW
002400        MOVE 'EMAIL FORMAT IS INVALID' TO WS-REJECT-REASON
002410     END-IF.
002420     IF NOT EDIT-FAILED AND WS-EMAIL-CHAR (1) = SPACE
002430        MOVE 'Y' TO WS-EDIT-FAILED-SW
002440        MOVE 'EMAIL FORMAT IS INVALID' TO WS-REJECT-REASON
002450     END-IF.
002460     IF NOT EDIT-FAILED
002470        UNSTRING WS-EMAIL-EDIT DELIMITED BY '@'
002480            INTO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART
002490        END-UNSTRING
002500        IF WS-EMAIL-LOCAL-PART = SPACE
002510               OR WS-EMAIL-DOMAIN-PART = SPACE
002520           MOVE 'Y' TO WS-EDIT-FAILED-SW
002530           MOVE 'EMAIL FORMAT IS INVALID' TO WS-REJECT-REASON
002540        END-IF
002550        MOVE 0 TO WS-DOT-CTR
002560        INSPECT WS-EMAIL-DOMAIN-PART TALLYING WS-DOT-CTR
002570            FOR ALL '.'
002580        IF NOT EDIT-FAILED AND WS-DOT-CTR = 0
002590           MOVE 'Y' TO WS-EDIT-FAILED-SW
002600           MOVE 'EMAIL FORMAT IS INVALID' TO WS-REJECT-REASON
002610        END-IF
002620     END-IF.
002630 2200-EXIT.
002640     EXIT.
002650
002660 2300-WRITE-NEW-CUSTOMER.
002670     ADD 1 TO WS-NEXT-CUST-ID.
002680     ADD 1 TO WS-TRAN-ACCEPT-CTR.
002690     MOVE SPACE TO CUSTOMER-MASTER-OUT-RECORD.
002700     MOVE WS-NEXT-CUST-ID TO CM-CUSTOMER-ID IN
002710                              CUSTOMER-MASTER-OUT-RECORD.
002720     MOVE CT-COMPANY-NAME TO CM-COMPANY-NAME IN
002730                              CUSTOMER-MASTER-OUT-RECORD.
002740     MOVE CT-CONTACT-NAME TO CM-CONTACT-NAME IN
002750                              CUSTOMER-MASTER-OUT-RECORD.
002760     MOVE CT-EMAIL         TO CM-EMAIL IN
002770                              CUSTOMER-MASTER-OUT-RECORD.
002780     MOVE CT-PHONE         TO CM-PHONE IN
002790                              CUSTOMER-MASTER-OUT-RECORD.
002800     MOVE CT-ADDRESS       TO CM-ADDRESS IN
002810                              CUSTOMER-MASTER-OUT-RECORD.
002820     ACCEPT CM-CREATED-AT IN CUSTOMER-MASTER-OUT-RECORD
002830            FROM DATE YYYYMMDD.
002840     WRITE CUSTOMER-MASTER-OUT-RECORD.
002850 2300-EXIT.
002860     EXIT.
002870
002880 2400-WRITE-REJECT.
002890     ADD 1 TO WS-TRAN-REJECT-CTR.
002900     MOVE CT-COMPANY-NAME TO CR-COMPANY-NAME.
002910     MOVE CT-CONTACT-NAME TO CR-CONTACT-NAME.
002920     MOVE CT-EMAIL         TO CR-EMAIL.
002930     MOVE WS-REJECT-REASON TO CR-REASON.
002940     WRITE CUSTOMER-REJECT-RECORD.
002950 2400-EXIT.
002960     EXIT.
002970
002980 9000-CLOSE-FILES.
002990     CLOSE CUST-TRAN-IN
003000           CUST-MASTER-IN
003010           CUST-MASTER-OUT
003020           CUST-REJECT-OUT.
003030 9000-EXIT.
003040     EXIT.
003050
003060 9500-DISPLAY-RUN-TOTALS.
003070     ACCEPT WS-RUN-DATE-AREA FROM DATE.
003080     MOVE WS-MASTER-IN-CTR   TO WS-DSP-MASTER-IN-CTR.
003090     MOVE WS-TRAN-READ-CTR   TO WS-DSP-TRAN-READ-CTR.
003100     MOVE WS-TRAN-ACCEPT-CTR TO WS-DSP-TRAN-ACCEPT-CTR.
003110     MOVE WS-TRAN-REJECT-CTR TO WS-DSP-TRAN-REJECT-CTR.
003120     DISPLAY 'CUSMAINT - RUN DATE (YY/MM/DD)  '
003130             WS-RUN-DATE-YY '/' WS-RUN-DATE-MM '/' WS-RUN-DATE-DD.
003140     DISPLAY 'CUSMAINT - TRANSACTIONS READ    '
003150             WS-DSP-TRAN-READ-CTR.
003160     DISPLAY 'CUSMAINT - CUSTOMERS ACCEPTED   '
003170             WS-DSP-TRAN-ACCEPT-CTR.
003180     DISPLAY 'CUSMAINT - TRANSACTIONS REJECTED'
003190             WS-DSP-TRAN-REJECT-CTR.
003200     DISPLAY 'CUSMAINT - CUSTOMERS ON OLD MASTER'
003210             WS-DSP-MASTER-IN-CTR.
003220 9500-EXIT.
003230     EXIT.
003240
003250 END PROGRAM CUSMAINT.
