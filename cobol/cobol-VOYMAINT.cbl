000100ID DIVISION.
000110 PROGRAM-ID.    VOYMAINT.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  05/09/1989.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   VOYMAINT - VOYAGE MASTER FILE MAINTENANCE                    *
000200*                                                                *
000210*   FUNCTION:  APPLIES VOYAGE-CREATE, STATUS-UPDATE AND DELETE  *
000220*              TRANSACTIONS AGAINST THE VOYAGE MASTER FILE.     *
000230*              VESSEL-ID, DEPARTURE-PORT-ID AND ARRIVAL-PORT-ID *
000240*              ON A CREATE ARE VALIDATED AGAINST THE VESSEL AND *
000250*              PORT REFERENCE FILES, WHICH ARE LOADED ONCE AS   *
000260*              IN-MEMORY TABLES.  STATUS-UPDATE AND DELETE      *
000270*              TRANSACTIONS LOCATE THE TARGET ROW BY VOYAGE     *
000280*              NUMBER.  LISTING AND FETCH-BY-ID ARE READ-ONLY   *
000290*              AGAINST THE REWRITTEN MASTER - NO SEPARATE       *
000300*              PROGRAM IS PROVIDED FOR THOSE (SEE DESIGN NOTE   *
000310*              IN THE RUN BOOK).                                *
000320*                                                                *
000330*   INPUT:     VOYAGE-TRAN-IN  - VOYAGE MAINTENANCE REQUESTS    *
000340*              VOYAGE-MAST-IN  - CURRENT VOYAGE MASTER (OLD)    *
000350*              VESSEL-MAST-IN  - VESSEL REFERENCE FILE          *
000360*              PORT-MAST-IN    - PORT REFERENCE FILE            *
000370*   OUTPUT:    VOYAGE-MAST-OUT - REWRITTEN VOYAGE MASTER (NEW)  *
000380*              VOYAGE-REJ-OUT  - REJECTED TRANSACTION LISTING   *
000390*                                                                *
000400******************************************************************
000410*    CHANGE ACTIVITY                                            *
000420*    89-05-09 RJH  ORIGINAL PROGRAM - PHASE 1 VOYAGE MAINTENANCE*
000430*    91-02-14 RJH  STATUS-UPDATE TRANSACTION CODE ADDED         *
000440*    93-09-03 RJH  DELETE TRANSACTION CODE ADDED PER OPS REQUEST*
000450*    96-04-22 KTL  NOW CALLS SHPTODAY FOR A SINGLE RUN-WIDE     *
000460*                  "NOW" STAMP INSTEAD OF READING THE SYSTEM    *
000470*                  CLOCK ONCE PER TRANSACTION                    *
000480*    99-01-08 DMS  Y2K - REVIEWED ALL TIMESTAMP FIELDS, NO      *
000490*                  CHANGE NEEDED, ALREADY ISO-8601 TEXT          *
000500*    03-06-30 LKP  TICKET SHP-1140 - VY-STATUS 88-LEVELS ADDED  *
000510*                  TO COPYBOOK, NO PROCEDURE DIVISION IMPACT    *
000520*    04-03-22 LKP  DISPLAY OF RUN TOTALS ADDED AT END OF RUN    *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.   IBM-3090.
000570 OBJECT-COMPUTER.   IBM-3090.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-PAGE
000600     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
000610     UPSI-0 ON STATUS IS REJECT-REPORT-REQUESTED
000620     UPSI-0 OFF STATUS IS REJECT-REPORT-SUPPRESSED.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT VOYAGE-TRAN-IN ASSIGN TO VOYTRANI
000660         FILE STATUS IS WS-TRAN-STATUS
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT VOYAGE-MAST-IN ASSIGN TO VOYMASTI
000690         FILE STATUS IS WS-VMI-STATUS
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710     SELECT VOYAGE-MAST-OUT ASSIGN TO VOYMASTO
000720         FILE STATUS IS WS-VMO-STATUS
000730         ORGANIZATION IS LINE SEQUENTIAL.
000740     SELECT VOYAGE-REJ-OUT ASSIGN TO VOYREJCT
000750         FILE STATUS IS WS-REJ-STATUS
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770     SELECT VESSEL-MAST-IN ASSIGN TO VSLMASTI
000780         FILE STATUS IS WS-VSL-STATUS
000790         ORGANIZATION IS LINE SEQUENTIAL.
000800     SELECT PORT-MAST-IN ASSIGN TO PRTMASTI
000810         FILE STATUS IS WS-PRT-STATUS
000820         ORGANIZATION IS LINE SEQUENTIAL.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  VOYAGE-TRAN-IN
000870     RECORDING MODE F.
000880 01  VOYAGE-TRAN-RECORD.
000890     05  VT-TRAN-CODE            PIC X(1).
000900         88  VT-CREATE               VALUE 'C'.
000910         88  VT-STATUS-UPDATE         VALUE 'U'.
000920         88  VT-DELETE                VALUE 'D'.
000930     05  VT-VOYAGE-NUMBER         PIC X(20).
000940     05  VT-VESSEL-ID             PIC 9(9).
000950     05  VT-DEPARTURE-PORT-ID     PIC 9(9).
000960     05  VT-ARRIVAL-PORT-ID       PIC 9(9).
000970     05  VT-DEPARTURE-TIME        PIC X(26).
000980     05  VT-ARRIVAL-TIME          PIC X(26).
000990     05  VT-STATUS                PIC X(10).
001000
001010 FD  VOYAGE-MAST-IN
001020     RECORDING MODE F.
001030 01  VOYAGE-MASTER-IN-RECORD.
001040     COPY VOYMAST REPLACING VOYAGE-MASTER-RECORD BY
001050                            VOYAGE-MASTER-IN-RECORD.
001060
001070 FD  VOYAGE-MAST-OUT
001080     RECORDING MODE F.
001090 01  VOYAGE-MASTER-OUT-RECORD.
001100     COPY VOYMAST REPLACING VOYAGE-MASTER-RECORD BY
001110                            VOYAGE-MASTER-OUT-RECORD.
001120
001130 FD  VOYAGE-REJ-OUT
001140     RECORDING MODE F.
001150 01  VOYAGE-REJECT-RECORD.
001160     05  VR-TRAN-CODE             PIC X(1).
001170     05  VR-VOYAGE-NUMBER         PIC X(20).
001180     05  VR-REASON                PIC X(40).
001190
001200 FD  VESSEL-MAST-IN
001210     RECORDING MODE F.
001220 01  VESSEL-MASTER-IN-RECORD.
001230     COPY VSLMAST REPLACING VESSEL-MASTER-RECORD BY
001240                            VESSEL-MASTER-IN-RECORD.
001250
001260 FD  PORT-MAST-IN
001270     RECORDING MODE F.
001280 01  PORT-MASTER-IN-RECORD.
001290     COPY PORTMAS REPLACING PORT-MASTER-RECORD BY
001300                            PORT-MASTER-IN-RECORD.
001310
001320 WORKING-STORAGE SECTION.
001330 01  WS-FILE-STATUSES.
001340     05  WS-TRAN-STATUS           PIC XX.
001350         88  WS-TRAN-OK               VALUE '00'.
001360         88  WS-TRAN-EOF               VALUE '10'.
001370     05  WS-VMI-STATUS            PIC XX.
001380         88  WS-VMI-OK                VALUE '00'.
001390         88  WS-VMI-EOF                VALUE '10'.
001400     05  WS-VMO-STATUS            PIC XX.
001410     05  WS-REJ-STATUS            PIC XX.
001420     05  WS-VSL-STATUS            PIC XX.
001430         88  WS-VSL-OK                VALUE '00'.
001440         88  WS-VSL-EOF                VALUE '10'.
001450     05  WS-PRT-STATUS            PIC XX.
001460         88  WS-PRT-OK                VALUE '00'.
001470         88  WS-PRT-EOF                VALUE '10'.
001480
001490 01  WS-SWITCHES.
001500     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.
001510         88  TRAN-EOF                  VALUE 'Y'.
001520     05  WS-VMI-EOF-SW            PIC X     VALUE 'N'.
001530         88  VMI-EOF                   VALUE 'Y'.
001540     05  WS-VSL-EOF-SW            PIC X     VALUE 'N'.
001550         88  VSL-EOF                   VALUE 'Y'.
001560     05  WS-PRT-EOF-SW            PIC X     VALUE 'N'.
001570         88  PRT-EOF                   VALUE 'Y'.
001580     05  WS-FOUND-SW              PIC X     VALUE 'N'.
001590         88  TABLE-ENTRY-FOUND         VALUE 'Y'.
001600
001610 01  WS-COUNTERS.
001620     05  WS-NEXT-VOYAGE-ID        PIC 9(9) COMP-3 VALUE 0.
001630     05  WS-VOYAGE-TABLE-CTR      PIC S9(4) COMP VALUE 0.
001640     05  WS-VESSEL-TABLE-CTR      PIC S9(4) COMP VALUE 0.
001650     05  WS-PORT-TABLE-CTR        PIC S9(4) COMP VALUE 0.
001660     05  WS-TRAN-READ-CTR         PIC S9(4) COMP VALUE 0.
001670     05  WS-TRAN-ACCEPT-CTR       PIC S9(4) COMP VALUE 0.
001680     05  WS-TRAN-REJECT-CTR       PIC S9(4) COMP VALUE 0.
001690     05  WS-SUB                   PIC S9(4) COMP VALUE 0.
001700     05  WS-FOUND-IDX             PIC S9(4) COMP VALUE 0.
001710
001720 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
001730     05  FILLER                   PIC X(6).
001740     05  WS-DSP-VOYAGE-TABLE-CTR  PIC ZZZ9.
001750     05  WS-DSP-TRAN-READ-CTR     PIC ZZZ9.
001760     05  WS-DSP-TRAN-ACCEPT-CTR   PIC ZZZ9.
001770     05  WS-DSP-TRAN-REJECT-CTR   PIC ZZZ9.
001780     05  FILLER                   PIC X(4).
001790
001800 01  WS-VOYAGE-TABLE.
001810     05  WS-VOYAGE-ENTRY          OCCURS 9999 TIMES
001820                                   INDEXED BY VY-IDX.
001830         10  WS-VOY-VOYAGE-ID         PIC 9(9).
001840         10  WS-VOY-VOYAGE-NUMBER     PIC X(20).
001850         10  WS-VOY-VESSEL-ID         PIC 9(9).
001860         10  WS-VOY-DEP-PORT-ID       PIC 9(9).
001870         10  WS-VOY-ARR-PORT-ID       PIC 9(9).
001880         10  WS-VOY-DEP-TIME          PIC X(26).
001890         10  WS-VOY-ARR-TIME          PIC X(26).
001900         10  WS-VOY-STATUS            PIC X(10).
001910         10  WS-VOY-DELETED-SW        PIC X     VALUE 'N'.
001920             88  WS-VOY-DELETED           VALUE 'Y'.
001930
001940 01  WS-VESSEL-TABLE.
001950     05  WS-VESSEL-ENTRY          OCCURS 9999 TIMES
001960                                   INDEXED BY VM-IDX.
001970         10  WS-VSL-VESSEL-ID         PIC 9(9).
001980
001990 01  WS-PORT-TABLE.
002000     05  WS-PORT-ENTRY            OCCURS 9999 TIMES
002010                                   INDEXED BY PM-IDX.
002020         10  WS-PRT-PORT-ID           PIC 9(9).
002030
002040 01  WS-NOW-TIMESTAMP.
002050     05  WS-NOW-YYYY              PIC 9(4).
002060     05  WS-NOW-DASH-1            PIC X.
002070     05  WS-NOW-MM                PIC 9(2).
002080     05  WS-NOW-DASH-2            PIC X.
002090     05  WS-NOW-DD                PIC 9(2).
002100     05  WS-NOW-SEP-T             PIC X.
002110     05  WS-NOW-HH                PIC 9(2).
002120     05  WS-NOW-COLON-1           PIC X.
002130     05  WS-NOW-MN                PIC 9(2).
002140     05  WS-NOW-COLON-2           PIC X.
002150     05  WS-NOW-SS                PIC 9(2).
002160 01  WS-NOW-TIMESTAMP-R REDEFINES WS-NOW-TIMESTAMP.
002170     05  WS-NOW-TEXT-19           PIC X(19).
002180
002190 01  WS-EDIT-AREA.
002200     05  WS-SEARCH-PORT-ID        PIC 9(9).
002210     05  WS-EDIT-FAILED-SW        PIC X     VALUE 'N'.
002220         88  EDIT-FAILED               VALUE 'Y'.
002230     05  WS-REJECT-REASON         PIC X(40).
002240
002250 PROCEDURE DIVISION.
002260
002270 0000-MAINLINE SECTION.
002280 0000-START.
002290     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002300     PERFORM 1100-LOAD-VESSEL-TABLE THRU 1100-EXIT
002310         UNTIL VSL-EOF.
002320     PERFORM 1200-LOAD-PORT-TABLE THRU 1200-EXIT
002330         UNTIL PRT-EOF.
002340     PERFORM 1300-LOAD-EXISTING-VOYAGES THRU 1300-EXIT
002350         UNTIL VMI-EOF.
002360     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
002370         UNTIL TRAN-EOF.
002380     PERFORM 3000-WRITE-NEW-MASTER THRU 3000-EXIT.
002390     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002400     PERFORM 9500-DISPLAY-RUN-TOTALS THRU 9500-EXIT.
002410     GOBACK.
002420 0000-EXIT.
002430     EXIT.
002440
002450 1000-OPEN-FILES.
002460     OPEN INPUT  VOYAGE-TRAN-IN
002470          INPUT  VOYAGE-MAST-IN
002480          INPUT  VESSEL-MAST-IN
002490          INPUT  PORT-MAST-IN
002500          OUTPUT VOYAGE-MAST-OUT
002510          OUTPUT VOYAGE-REJ-OUT.
002520     IF NOT WS-TRAN-OK
002530        DISPLAY 'VOYMAINT - VOYAGE-TRAN-IN OPEN FAILED '
002540                WS-TRAN-STATUS
002550        MOVE 16 TO RETURN-CODE
002560        STOP RUN
002570     END-IF.
002580     CALL 'SHPTODAY' USING WS-NOW-TIMESTAMP.
002590     READ VESSEL-MAST-IN
002600          AT END SET VSL-EOF TO TRUE
002610     END-READ.
002620     READ PORT-MAST-IN
002630          AT END SET PRT-EOF TO TRUE
002640     END-READ.
002650     READ VOYAGE-MAST-IN
002660          AT END SET VMI-EOF TO TRUE
002670     END-READ.
002680 1000-EXIT.
002690     EXIT.
002700
002710 1100-LOAD-VESSEL-TABLE.
002720     ADD 1 TO WS-VESSEL-TABLE-CTR.
002730     SET VM-IDX TO WS-VESSEL-TABLE-CTR.
002740     MOVE VM-VESSEL-ID IN VESSEL-MASTER-IN-RECORD
002750         TO WS-VSL-VESSEL-ID (VM-IDX).
002760     READ VESSEL-MAST-IN
002770          AT END SET VSL-EOF TO TRUE
002780     END-READ.
002790 1100-EXIT.
002800     EXIT.
002810
002820 1200-LOAD-PORT-TABLE.
002830     ADD 1 TO WS-PORT-TABLE-CTR.
002840     SET PM-IDX TO WS-PORT-TABLE-CTR.
002850     MOVE PM-PORT-ID IN PORT-MASTER-IN-RECORD
002860         TO WS-PRT-PORT-ID (PM-IDX).
002870     READ PORT-MAST-IN
002880          AT END SET PRT-EOF TO TRUE
002890     END-READ.
002900 1200-EXIT.
002910     EXIT.
002920
002930 1300-LOAD-EXISTING-VOYAGES.
002940     ADD 1 TO WS-VOYAGE-TABLE-CTR.
002950     SET VY-IDX TO WS-VOYAGE-TABLE-CTR.
002960     MOVE VY-VOYAGE-ID IN VOYAGE-MASTER-IN-RECORD
002970         TO WS-VOY-VOYAGE-ID (VY-IDX).
002980     MOVE VY-VOYAGE-NUMBER IN VOYAGE-MASTER-IN-RECORD
002990         TO WS-VOY-VOYAGE-NUMBER (VY-IDX).
003000     MOVE VY-VESSEL-ID IN VOYAGE-MASTER-IN-RECORD
003010         TO WS-VOY-VESSEL-ID (VY-IDX).
003020     MOVE VY-DEPARTURE-PORT-ID IN VOYAGE-MASTER-IN-RECORD
003030         TO WS-VOY-DEP-PORT-ID (VY-IDX).
003040     MOVE VY-ARRIVAL-PORT-ID IN VOYAGE-MASTER-IN-RECORD
003050         TO WS-VOY-ARR-PORT-ID (VY-IDX).
003060     MOVE VY-DEPARTURE-TIME IN VOYAGE-MASTER-IN-RECORD
003070         TO WS-VOY-DEP-TIME (VY-IDX).
003080     MOVE VY-ARRIVAL-TIME IN VOYAGE-MASTER-IN-RECORD
003090         TO WS-VOY-ARR-TIME (VY-IDX).
003100     MOVE VY-STATUS IN VOYAGE-MASTER-IN-RECORD
003110         TO WS-VOY-STATUS (VY-IDX).
003120     MOVE 'N' TO WS-VOY-DELETED-SW (VY-IDX).
003130     IF VY-VOYAGE-ID IN VOYAGE-MASTER-IN-RECORD
003140           > WS-NEXT-VOYAGE-ID
003150        MOVE VY-VOYAGE-ID IN VOYAGE-MASTER-IN-RECORD
003160            TO WS-NEXT-VOYAGE-ID
003170     END-IF.
003180     READ VOYAGE-MAST-IN
003190          AT END SET VMI-EOF TO TRUE
003200     END-READ.
003210 1300-EXIT.
003220     EXIT.
003230
003240 2000-PROCESS-TRANSACTIONS.
003250     ADD 1 TO WS-TRAN-READ-CTR.
003260     MOVE 'N' TO WS-EDIT-FAILED-SW.
003270     MOVE SPACE TO WS-REJECT-REASON.
003280     IF VT-CREATE
003290        PERFORM 2100-APPLY-CREATE THRU 2100-EXIT
003300     END-IF.
003310     IF VT-STATUS-UPDATE
003320        PERFORM 2200-APPLY-STATUS-UPDATE THRU 2200-EXIT
003330     END-IF.
003340     IF VT-DELETE
003350        PERFORM 2300-APPLY-DELETE THRU 2300-EXIT
003360     END-IF.
003370     IF NOT VT-CREATE AND NOT VT-STATUS-UPDATE AND NOT VT-DELETE
003380        MOVE 'Y' TO WS-EDIT-FAILED-SW
003390        MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON
003400     END-IF.
003410     IF EDIT-FAILED
003420        PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
003430     ELSE
003440        ADD 1 TO WS-TRAN-ACCEPT-CTR
003450     END-IF.
003460     READ VOYAGE-TRAN-IN
003470          AT END SET TRAN-EOF TO TRUE
003480     END-READ.
003490 2000-EXIT.
003500     EXIT.
003510
003520 2100-APPLY-CREATE.
003530     MOVE VT-VESSEL-ID TO WS-SEARCH-PORT-ID.
003540     PERFORM 3100-FIND-VESSEL THRU 3100-EXIT.
003550     IF NOT TABLE-ENTRY-FOUND
003560        MOVE 'Y' TO WS-EDIT-FAILED-SW
003570        MOVE 'VESSEL NOT FOUND' TO WS-REJECT-REASON
003580     END-IF.
003590     IF NOT EDIT-FAILED
003600        MOVE VT-DEPARTURE-PORT-ID TO WS-SEARCH-PORT-ID
003610        PERFORM 3200-FIND-PORT THRU 3200-EXIT
003620        IF NOT TABLE-ENTRY-FOUND
003630           MOVE 'Y' TO WS-EDIT-FAILED-SW
003640           MOVE 'DEPARTURE PORT NOT FOUND' TO WS-REJECT-REASON
003650        END-IF
003660     END-IF.
003670     IF NOT EDIT-FAILED
003680        MOVE VT-ARRIVAL-PORT-ID TO WS-SEARCH-PORT-ID
003690        PERFORM 3200-FIND-PORT THRU 3200-EXIT
003700        IF NOT TABLE-ENTRY-FOUND
003710           MOVE 'Y' TO WS-EDIT-FAILED-SW
003720           MOVE 'ARRIVAL PORT NOT FOUND' TO WS-REJECT-REASON
003730        END-IF
003740     END-IF.
003750     IF NOT EDIT-FAILED
003760           AND VT-ARRIVAL-PORT-ID = VT-DEPARTURE-PORT-ID
003770        MOVE 'Y' TO WS-EDIT-FAILED-SW
003780        MOVE 'ARRIVAL PORT SAME AS DEPARTURE' TO WS-REJECT-REASON
003790     END-IF.
003800     IF NOT EDIT-FAILED
003810           AND VT-DEPARTURE-TIME (1:19) NOT > WS-NOW-TEXT-19
003820        MOVE 'Y' TO WS-EDIT-FAILED-SW
003830        MOVE 'DEPARTURE TIME NOT IN THE FUTURE' TO
003840            WS-REJECT-REASON
003850     END-IF.
003860     IF NOT EDIT-FAILED
003870           AND VT-ARRIVAL-TIME < VT-DEPARTURE-TIME
003880        MOVE 'Y' TO WS-EDIT-FAILED-SW
003890        MOVE 'ARRIVAL TIME BEFORE DEPARTURE TIME' TO
003900            WS-REJECT-REASON
003910     END-IF.
003920     IF NOT EDIT-FAILED
003930        PERFORM 3300-FIND-VOYAGE-BY-NUMBER THRU 3300-EXIT
003940        IF TABLE-ENTRY-FOUND
003950           MOVE 'Y' TO WS-EDIT-FAILED-SW
003960           MOVE 'VOYAGE NUMBER ALREADY EXISTS' TO WS-REJECT-REASON
003970        END-IF
003980     END-IF.
003990     IF NOT EDIT-FAILED
004000        ADD 1 TO WS-NEXT-VOYAGE-ID
004010        ADD 1 TO WS-VOYAGE-TABLE-CTR
004020        SET VY-IDX TO WS-VOYAGE-TABLE-CTR
004030        MOVE WS-NEXT-VOYAGE-ID TO WS-VOY-VOYAGE-ID (VY-IDX)
004040        MOVE VT-VOYAGE-NUMBER TO WS-VOY-VOYAGE-NUMBER (VY-IDX)
004050        MOVE VT-VESSEL-ID TO WS-VOY-VESSEL-ID (VY-IDX)
004060        MOVE VT-DEPARTURE-PORT-ID TO WS-VOY-DEP-PORT-ID (VY-IDX)
004070        MOVE VT-ARRIVAL-PORT-ID TO WS-VOY-ARR-PORT-ID (VY-IDX)
004080        MOVE VT-DEPARTURE-TIME TO WS-VOY-DEP-TIME (VY-IDX)
004090        MOVE VT-ARRIVAL-TIME TO WS-VOY-ARR-TIME (VY-IDX)
004100        MOVE VT-STATUS TO WS-VOY-STATUS (VY-IDX)
004110        MOVE 'N' TO WS-VOY-DELETED-SW (VY-IDX)
004120     END-IF.
004130 2100-EXIT.
004140     EXIT.
004150
004160 2200-APPLY-STATUS-UPDATE.
004170     PERFORM 3300-FIND-VOYAGE-BY-NUMBER THRU 3300-EXIT.
004180     IF NOT TABLE-ENTRY-FOUND
004190        MOVE 'Y' TO WS-EDIT-FAILED-SW
004200        MOVE 'VOYAGE NOT FOUND' TO WS-REJECT-REASON
004210     ELSE
004220        MOVE VT-STATUS TO WS-VOY-STATUS (WS-FOUND-IDX)
004230     END-IF.
004240 2200-EXIT.
004250     EXIT.
004260
004270 2300-APPLY-DELETE.
004280     PERFORM 3300-FIND-VOYAGE-BY-NUMBER THRU 3300-EXIT.
004290     IF NOT TABLE-ENTRY-FOUND
004300        MOVE 'Y' TO WS-EDIT-FAILED-SW
004310        MOVE 'VOYAGE NOT FOUND' TO WS-REJECT-REASON
004320     ELSE
004330        MOVE 'Y' TO WS-VOY-DELETED-SW (WS-FOUND-IDX)
004340     END-IF.
004350 2300-EXIT.
004360     EXIT.
004370
004380 2900-WRITE-REJECT.
004390     ADD 1 TO WS-TRAN-REJECT-CTR.
004400     MOVE VT-TRAN-CODE TO VR-TRAN-CODE.
004410     MOVE VT-VOYAGE-NUMBER TO VR-VOYAGE-NUMBER.
004420     MOVE WS-REJECT-REASON TO VR-REASON.
004430     WRITE VOYAGE-REJECT-RECORD.
004440 2900-EXIT.
004450     EXIT.
004460
004470 3000-WRITE-NEW-MASTER.
004480     MOVE 1 TO WS-SUB.
004490     PERFORM 3010-WRITE-VOYAGE-ENTRY THRU 3010-EXIT
004500         UNTIL WS-SUB > WS-VOYAGE-TABLE-CTR.
004510 3000-EXIT.
004520     EXIT.
004530
004540 3010-WRITE-VOYAGE-ENTRY.
004550     SET VY-IDX TO WS-SUB.
004560     IF NOT WS-VOY-DELETED (VY-IDX)
004570        MOVE SPACE TO VOYAGE-MASTER-OUT-RECORD
004580        MOVE WS-VOY-VOYAGE-ID (VY-IDX) TO
004590            VY-VOYAGE-ID IN VOYAGE-MASTER-OUT-RECORD
004600        MOVE WS-VOY-VOYAGE-NUMBER (VY-IDX) TO
004610            VY-VOYAGE-NUMBER IN VOYAGE-MASTER-OUT-RECORD
004620        MOVE WS-VOY-VESSEL-ID (VY-IDX) TO
004630            VY-VESSEL-ID IN VOYAGE-MASTER-OUT-RECORD
004640        MOVE WS-VOY-DEP-PORT-ID (VY-IDX) TO
004650            VY-DEPARTURE-PORT-ID IN VOYAGE-MASTER-OUT-RECORD
004660        MOVE WS-VOY-ARR-PORT-ID (VY-IDX) TO
004670            VY-ARRIVAL-PORT-ID IN VOYAGE-MASTER-OUT-RECORD
004680        MOVE WS-VOY-DEP-TIME (VY-IDX) TO
004690            VY-DEPARTURE-TIME IN VOYAGE-MASTER-OUT-RECORD
004700        MOVE WS-VOY-ARR-TIME (VY-IDX) TO
004710            VY-ARRIVAL-TIME IN VOYAGE-MASTER-OUT-RECORD
004720        MOVE WS-VOY-STATUS (VY-IDX) TO
004730            VY-STATUS IN VOYAGE-MASTER-OUT-RECORD
004740        WRITE VOYAGE-MASTER-OUT-RECORD
004750     END-IF.
004760     ADD 1 TO WS-SUB.
004770 3010-EXIT.
004780     EXIT.
004790
004800 3100-FIND-VESSEL.
004810     MOVE 'N' TO WS-FOUND-SW.
004820     MOVE 1 TO WS-SUB.
004830     PERFORM 3110-SCAN-VESSEL-TABLE THRU 3110-EXIT
004840         UNTIL WS-SUB > WS-VESSEL-TABLE-CTR
004850            OR TABLE-ENTRY-FOUND.
004860 3100-EXIT.
004870     EXIT.
004880
004890 3110-SCAN-VESSEL-TABLE.
004900     SET VM-IDX TO WS-SUB.
004910     IF VT-VESSEL-ID = WS-VSL-VESSEL-ID (VM-IDX)
004920        MOVE 'Y' TO WS-FOUND-SW
004930     END-IF.
004940     ADD 1 TO WS-SUB.
004950 3110-EXIT.
004960     EXIT.
004970
004980 3200-FIND-PORT.
004990     MOVE 'N' TO WS-FOUND-SW.
005000     MOVE 1 TO WS-SUB.
005010     PERFORM 3210-SCAN-PORT-TABLE THRU 3210-EXIT
005020         UNTIL WS-SUB > WS-PORT-TABLE-CTR
005030            OR TABLE-ENTRY-FOUND.
005040 3200-EXIT.
005050     EXIT.
005060
005070 3210-SCAN-PORT-TABLE.
005080     SET PM-IDX TO WS-SUB.
005090     IF WS-SEARCH-PORT-ID = WS-PRT-PORT-ID (PM-IDX)
005100        MOVE 'Y' TO WS-FOUND-SW
005110     END-IF.
005120     ADD 1 TO WS-SUB.
005130 3210-EXIT.
005140     EXIT.
005150
005160 3300-FIND-VOYAGE-BY-NUMBER.
005170     MOVE 'N' TO WS-FOUND-SW.
005180     MOVE 0 TO WS-FOUND-IDX.
005190     MOVE 1 TO WS-SUB.
005200     PERFORM 3310-SCAN-VOYAGE-TABLE THRU 3310-EXIT
005210         UNTIL WS-SUB > WS-VOYAGE-TABLE-CTR
005220            OR TABLE-ENTRY-FOUND.
005230 3300-EXIT.
005240     EXIT.
005250
005260 3310-SCAN-VOYAGE-TABLE.
005270     SET VY-IDX TO WS-SUB.
005280     IF VT-VOYAGE-NUMBER = WS-VOY-VOYAGE-NUMBER (VY-IDX)
005290           AND NOT WS-VOY-DELETED (VY-IDX)
005300        MOVE 'Y' TO WS-FOUND-SW
005310        MOVE WS-SUB TO WS-FOUND-IDX
005320     END-IF.
005330     ADD 1 TO WS-SUB.
005340 3310-EXIT.
005350     EXIT.
005360
005370 9000-CLOSE-FILES.
005380     CLOSE VOYAGE-TRAN-IN
005390           VOYAGE-MAST-IN
005400           VOYAGE-MAST-OUT
005410           VOYAGE-REJ-OUT
005420           VESSEL-MAST-IN
005430           PORT-MAST-IN.
005440 9000-EXIT.
005450     EXIT.
005460
005470 9500-DISPLAY-RUN-TOTALS.
005480     MOVE WS-VOYAGE-TABLE-CTR TO WS-DSP-VOYAGE-TABLE-CTR.
005490     MOVE WS-TRAN-READ-CTR    TO WS-DSP-TRAN-READ-CTR.
005500     MOVE WS-TRAN-ACCEPT-CTR  TO WS-DSP-TRAN-ACCEPT-CTR.
005510     MOVE WS-TRAN-REJECT-CTR  TO WS-DSP-TRAN-REJECT-CTR.
005520     DISPLAY 'VOYMAINT - TRANSACTIONS READ    '
005530             WS-DSP-TRAN-READ-CTR.
005540     DISPLAY 'VOYMAINT - TRANSACTIONS ACCEPTED'
005550             WS-DSP-TRAN-ACCEPT-CTR.
005560     DISPLAY 'VOYMAINT - TRANSACTIONS REJECTED'
005570             WS-DSP-TRAN-REJECT-CTR.
005580     DISPLAY 'VOYMAINT - VOYAGES ON NEW MASTER'
005590             WS-DSP-VOYAGE-TABLE-CTR.
005600 9500-EXIT.
005610     EXIT.
005620
005630 END PROGRAM VOYMAINT.
