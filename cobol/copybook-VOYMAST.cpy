000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    : VOYMAST                                       *
000130*   DESCRIPTION : RECORD LAYOUT FOR VOYAGE-MASTER FILE           *
000140*                 (ONE ROW PER SAILING, KEYED LOGICALLY ON       *
000150*                 VY-VOYAGE-NUMBER, SURROGATE VY-VOYAGE-ID)      *
000160*   ORGANIZATION: LINE SEQUENTIAL                                *
000170*   MAINTAINED BY: VOYMAINT                                      *
000180*   REFERENCED BY: VPRMAINT, FRTBOOK                             *
000190*                                                                *
000200******************************************************************
000210*    CHANGE ACTIVITY                                            *
000220*    89-05-02 RJH  ORIGINAL LAYOUT - PHASE 1 VOYAGE MASTER       *
000230*    91-02-14 RJH  ADDED VY-STATUS FOR CANCEL/CONFIRM TRACKING   *
000240*    99-01-08 DMS  Y2K - TIMESTAMPS CONFIRMED ISO-8601 TEXT      *
000250*    03-06-30 LKP  TICKET SHP-1140 - STATUS 88-LEVELS ADDED      *
000260******************************************************************
000270 01  VOYAGE-MASTER-RECORD.
000280     05  VY-VOYAGE-ID                PIC 9(9).
000290     05  VY-VOYAGE-NUMBER            PIC X(20).
000300     05  VY-VESSEL-ID                PIC 9(9).
000310     05  VY-DEPARTURE-PORT-ID        PIC 9(9).
000320     05  VY-ARRIVAL-PORT-ID          PIC 9(9).
000330     05  VY-DEPARTURE-TIME           PIC X(26).
000340     05  VY-ARRIVAL-TIME             PIC X(26).
000350     05  VY-STATUS                   PIC X(10).
000360         88  VY-STATUS-PENDING           VALUE 'PENDING'.
000370         88  VY-STATUS-CONFIRMED         VALUE 'CONFIRMED'.
000380         88  VY-STATUS-CANCELLED         VALUE 'CANCELLED'.
000390         88  VY-STATUS-COMPLETED         VALUE 'COMPLETED'.
000400     05  VY-DEPARTURE-TIME-R REDEFINES VY-DEPARTURE-TIME.
000410         10  VY-DEP-YYYY             PIC 9(4).
000420         10  FILLER                  PIC X.
000430         10  VY-DEP-MM               PIC 9(2).
000440         10  FILLER                  PIC X.
000450         10  VY-DEP-DD               PIC 9(2).
000460         10  FILLER                  PIC X(15).
000470     05  VY-ARRIVAL-TIME-R REDEFINES VY-ARRIVAL-TIME.
000480         10  VY-ARR-YYYY             PIC 9(4).
000490         10  FILLER                  PIC X.
000500         10  VY-ARR-MM               PIC 9(2).
000510         10  FILLER                  PIC X.
000520         10  VY-ARR-DD               PIC 9(2).
000530         10  FILLER                  PIC X(15).
000540     05  FILLER                      PIC X(1).
000550******************************************************************
000560*    RECORD LENGTH = 119 BYTES                                  *
000570******************************************************************
