000100ID DIVISION.
000110 PROGRAM-ID.    FRTBOOK.
000120 AUTHOR.        R J HANLON.
000130 INSTALLATION.  TIDEWATER CONTAINER LINES - DATA CENTER.
000140 DATE-WRITTEN.  09/14/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000170******************************************************************
000180*                                                                *
000190*   FRTBOOK - FREIGHT ORDER BOOKING BATCH DRIVER                *
000200*                                                                *
000210*   FUNCTION:  THE PRINCIPAL BATCH JOB OF THE FREIGHT BOOKING   *
000220*              SYSTEM.  LOADS THE VOYAGE, CONTAINER, CUSTOMER,  *
000230*              AGENT AND VOYAGE-PRICE MASTERS INTO MEMORY, THEN *
000240*              APPLIES ONE BOOKING REQUEST TRANSACTION AT A     *
000250*              TIME AGAINST THEM IN THE FIXED PRECEDENCE -      *
000260*                 1. VOYAGE MUST EXIST AND NOT BE CANCELLED     *
000270*                 2. CONTAINER MUST EXIST                       *
000280*                 3. CUSTOMER, IF GIVEN, MUST EXIST             *
000290*                 4. AGENT, IF GIVEN, MUST EXIST AND BE ACTIVE  *
000300*                 5. A VOYAGE-PRICE ROW MUST BE FILED FOR THE   *
000310*                    VOYAGE/CONTAINER-SIZE PAIR                 *
000320*              CALLS FRTPRICE TO SETTLE THE PRICE AND WRITES A  *
000330*              NEW FREIGHT-ORDER-TXN ROW, STATUS = PENDING.     *
000340*              AFTER ALL TRANSACTIONS ARE APPLIED, SORTS A      *
000350*              COPY OF THE NEWLY WRITTEN ORDERS BY VOYAGE-ID    *
000360*              AND PRINTS THE FREIGHT ORDER REGISTER WITH A     *
000370*              CONTROL BREAK AND SUBTOTAL AT EACH VOYAGE AND    *
000380*              A FINAL TOTAL LINE AT END OF REPORT.             *
000390*                                                                *
000400*   INPUT:     FRTBOOK-TRAN-IN - BOOKING REQUESTS               *
000410*              VOYAGE-MAST-IN, CONTAINER-MAST-IN,               *
000420*              CUSTOMER-MAST-IN, AGENT-MAST-IN,                 *
000430*              VPRICE-MAST-IN  - REFERENCE MASTERS (READ ONLY)  *
000440*   OUTPUT:    FRTORDER-OUT    - NEW FREIGHT-ORDER-TXN ROWS     *
000450*              FRTBOOK-REJ-OUT - REJECTED TRANSACTION LISTING   *
000460*              FRTBOOK-RPT     - FREIGHT ORDER REGISTER         *
000470*                                                                *
000480*   NOTE:      GET-BY-ID, LIST-ALL AND LIST-BY-VOYAGE ARE       *
000490*              READ-ONLY QUERIES AGAINST FRTORDER-OUT ONCE      *
000500*              WRITTEN - NO SEPARATE PROGRAM IS PROVIDED FOR    *
000510*              THOSE.  AGENT COMMISSION-PERCENT IS NEVER        *
000520*              FOLDED INTO THE SETTLED PRICE - SEE FRTPRICE.    *
000530*                                                                *
000540******************************************************************
000550*    CHANGE ACTIVITY                                            *
000560*    90-09-14 RJH  ORIGINAL PROGRAM - PHASE 1 BOOKING DRIVER     *
000570*    93-07-19 RJH  PRICE FIELDS MOVED TO COMP-3 PER FINANCE REQ  *
000580*    94-03-02 KTL  ADDED VOYAGE CONTROL-BREAK TOTAL TO REGISTER  *
000590*    96-02-08 KTL  FO-NOTES WIDENED TO X(500) PER OPS REQUEST    *
000600*    99-01-08 DMS  Y2K REVIEW - FO-CREATED-AT CONFIRMED 8-DIGIT  *
000610*                  DATE STORED LEFT-JUSTIFIED IN THE ISO-8601    *
000620*                  TEXT FIELD, NO CHANGE NEEDED                  *
000630*    04-03-22 LKP  DISPLAY OF RUN TOTALS ADDED AT END OF RUN     *
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   IBM-3090.
000680 OBJECT-COMPUTER.   IBM-3090.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-PAGE
000710     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
000720     UPSI-0 ON STATUS IS REJECT-REPORT-REQUESTED
000730     UPSI-0 OFF STATUS IS REJECT-REPORT-SUPPRESSED.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT FRTBOOK-TRAN-IN ASSIGN TO FRBTRANI
000770         FILE STATUS IS WS-TRAN-STATUS
000780         ORGANIZATION IS LINE SEQUENTIAL.
000790     SELECT VOYAGE-MAST-IN ASSIGN TO VOYMASTI
000800         FILE STATUS IS WS-VOYI-STATUS
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820     SELECT CONTAINER-MAST-IN ASSIGN TO CNTMASTI
000830         FILE STATUS IS WS-CNTI-STATUS
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850     SELECT CUSTOMER-MAST-IN ASSIGN TO CUSMASTI
000860         FILE STATUS IS WS-CUSI-STATUS
000870         ORGANIZATION IS LINE SEQUENTIAL.
000880     SELECT AGENT-MAST-IN ASSIGN TO AGTMASTI
000890         FILE STATUS IS WS-AGTI-STATUS
000900         ORGANIZATION IS LINE SEQUENTIAL.
000910     SELECT VPRICE-MAST-IN ASSIGN TO VPRMASTI
000920         FILE STATUS IS WS-VPRI-STATUS
000930         ORGANIZATION IS LINE SEQUENTIAL.
000940     SELECT FRTORDER-OUT ASSIGN TO FRTORDO
000950         FILE STATUS IS WS-ORDO-STATUS
000960         ORGANIZATION IS LINE SEQUENTIAL.
000970     SELECT FRTBOOK-REJ-OUT ASSIGN TO FRBREJCT
000980         FILE STATUS IS WS-REJ-STATUS
000990         ORGANIZATION IS LINE SEQUENTIAL.
001000     SELECT SORT-WORK-FILE ASSIGN TO SYSORT01.
001010     SELECT FRTORDER-SRT ASSIGN TO FRTORDS
001020         FILE STATUS IS WS-SRTI-STATUS
001030         ORGANIZATION IS LINE SEQUENTIAL.
001040     SELECT FRTBOOK-RPT ASSIGN TO FRBREG01
001050         FILE STATUS IS WS-RPT-STATUS
001060         ORGANIZATION IS LINE SEQUENTIAL.
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100 FD  FRTBOOK-TRAN-IN
001110     RECORDING MODE F.
001120 01  FRTBOOK-TRAN-RECORD.
001130     05  BT-VOYAGE-ID              PIC 9(9).
001140     05  BT-CONTAINER-ID           PIC 9(9).
001150     05  BT-CUSTOMER-PRESENT       PIC X(1).
001160         88  BT-CUSTOMER-SUPPLIED      VALUE 'Y'.
001170     05  BT-CUSTOMER-ID            PIC 9(9).
001180     05  BT-AGENT-PRESENT          PIC X(1).
001190         88  BT-AGENT-SUPPLIED         VALUE 'Y'.
001200     05  BT-AGENT-ID               PIC 9(9).
001210     05  BT-ORDERED-BY             PIC X(40).
001220     05  BT-NOTES                  PIC X(500).
001230     05  BT-DISCOUNT-PRESENT       PIC X(1).
001240         88  BT-DISCOUNT-SUPPLIED      VALUE 'Y'.
001250     05  BT-DISCOUNT-PERCENT       PIC S9(3)V99.
001260
001270 FD  VOYAGE-MAST-IN
001280     RECORDING MODE F.
001290 01  VOYAGE-MASTER-IN-RECORD.
001300     COPY VOYMAST REPLACING VOYAGE-MASTER-RECORD BY
001310                            VOYAGE-MASTER-IN-RECORD.
001320
001330 FD  CONTAINER-MAST-IN
001340     RECORDING MODE F.
001350 01  CONTAINER-MASTER-IN-RECORD.
001360     COPY CNTMAST REPLACING CONTAINER-MASTER-RECORD BY
001370                            CONTAINER-MASTER-IN-RECORD.
001380
001390 FD  CUSTOMER-MAST-IN
001400     RECORDING MODE F.
001410 01  CUSTOMER-MASTER-IN-RECORD.
001420     COPY CUSMAST REPLACING CUSTOMER-MASTER-RECORD BY
001430                            CUSTOMER-MASTER-IN-RECORD.
001440
001450 FD  AGENT-MAST-IN
001460     RECORDING MODE F.
001470 01  AGENT-MASTER-IN-RECORD.
001480     COPY AGTMAST REPLACING AGENT-MASTER-RECORD BY
001490                            AGENT-MASTER-IN-RECORD.
001500
001510 FD  VPRICE-MAST-IN
001520     RECORDING MODE F.
001530 01  VPRICE-MASTER-IN-RECORD.
001540     COPY VPRMAST REPLACING VOYAGE-PRICE-RECORD BY
001550                            VPRICE-MASTER-IN-RECORD.
001560
001570 FD  FRTORDER-OUT
001580     RECORDING MODE F.
001590 01  FREIGHT-ORDER-OUT-RECORD.
001600     COPY FRTTRAN REPLACING FREIGHT-ORDER-RECORD BY
001610                            FREIGHT-ORDER-OUT-RECORD.
001620
001630 FD  FRTBOOK-REJ-OUT
001640     RECORDING MODE F.
001650 01  FRTBOOK-REJECT-RECORD.
001660     05  BR-VOYAGE-ID               PIC 9(9).
001670     05  BR-CONTAINER-ID            PIC 9(9).
001680     05  BR-REASON                  PIC X(40).
001690
001700 SD  SORT-WORK-FILE.
001710 01  SORT-WORK-RECORD.
001720     COPY FRTTRAN.
001730
001740 FD  FRTORDER-SRT
001750     RECORDING MODE F.
001760 01  FREIGHT-ORDER-SRT-RECORD.
001770     COPY FRTTRAN REPLACING FREIGHT-ORDER-RECORD BY
001780                            FREIGHT-ORDER-SRT-RECORD.
001790
001800 FD  FRTBOOK-RPT
001810     RECORDING MODE F.
001820     COPY FRTRPT.
001830
001840 WORKING-STORAGE SECTION.
001850 01  WS-FILE-STATUSES.
001860     05  WS-TRAN-STATUS            PIC XX.
001870         88  WS-TRAN-OK                VALUE '00'.
001880     05  WS-VOYI-STATUS             PIC XX.
001890     05  WS-CNTI-STATUS             PIC XX.
001900     05  WS-CUSI-STATUS             PIC XX.
001910     05  WS-AGTI-STATUS             PIC XX.
001920     05  WS-VPRI-STATUS             PIC XX.
001930     05  WS-ORDO-STATUS             PIC XX.
001940     05  WS-REJ-STATUS              PIC XX.
001950     05  WS-SRTI-STATUS             PIC XX.
001960     05  WS-RPT-STATUS              PIC XX.
001970
001980 01  WS-SWITCHES.
001990     05  WS-TRAN-EOF-SW             PIC X     VALUE 'N'.
002000         88  TRAN-EOF                   VALUE 'Y'.
002010     05  WS-VOYI-EOF-SW             PIC X     VALUE 'N'.
002020         88  VOYI-EOF                    VALUE 'Y'.
002030     05  WS-CNTI-EOF-SW             PIC X     VALUE 'N'.
002040         88  CNTI-EOF                    VALUE 'Y'.
002050     05  WS-CUSI-EOF-SW             PIC X     VALUE 'N'.
002060         88  CUSI-EOF                    VALUE 'Y'.
002070     05  WS-AGTI-EOF-SW             PIC X     VALUE 'N'.
002080         88  AGTI-EOF                    VALUE 'Y'.
002090     05  WS-VPRI-EOF-SW             PIC X     VALUE 'N'.
002100         88  VPRI-EOF                    VALUE 'Y'.
002110     05  WS-SRTI-EOF-SW             PIC X     VALUE 'N'.
002120         88  SRTI-EOF                    VALUE 'Y'.
002130     05  WS-FOUND-SW                PIC X     VALUE 'N'.
002140         88  TABLE-ENTRY-FOUND          VALUE 'Y'.
002150     05  WS-EDIT-FAILED-SW          PIC X     VALUE 'N'.
002160         88  EDIT-FAILED                 VALUE 'Y'.
002170
002180 01  WS-COUNTERS.
002190     05  WS-NEXT-ORDER-ID           PIC 9(9) COMP-3 VALUE 0.
002200     05  WS-VOYAGE-TABLE-CTR        PIC S9(4) COMP VALUE 0.
002210     05  WS-CONTAINER-TABLE-CTR     PIC S9(4) COMP VALUE 0.
002220     05  WS-CUSTOMER-TABLE-CTR      PIC S9(4) COMP VALUE 0.
002230     05  WS-AGENT-TABLE-CTR         PIC S9(4) COMP VALUE 0.
002240     05  WS-VPRICE-TABLE-CTR        PIC S9(4) COMP VALUE 0.
002250     05  WS-TRAN-READ-CTR           PIC S9(4) COMP VALUE 0.
002260     05  WS-TRAN-ACCEPT-CTR         PIC S9(4) COMP VALUE 0.
002270     05  WS-TRAN-REJECT-CTR         PIC S9(4) COMP VALUE 0.
002280     05  WS-SUB                     PIC S9(4) COMP VALUE 0.
002290     05  WS-FOUND-IDX               PIC S9(4) COMP VALUE 0.
002300
002310 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
002320     05  FILLER                     PIC X(9).
002330     05  WS-DSP-VOYAGE-TABLE-CTR    PIC ZZZ9.
002340     05  WS-DSP-CONTAINER-TABL-CTR  PIC ZZZ9.
002350     05  WS-DSP-CUSTOMER-TABLE-CTR  PIC ZZZ9.
002360     05  WS-DSP-AGENT-TABLE-CTR     PIC ZZZ9.
002370     05  WS-DSP-VPRICE-TABLE-CTR    PIC ZZZ9.
002380     05  WS-DSP-TRAN-READ-CTR       PIC ZZZ9.
002390     05  WS-DSP-TRAN-ACCEPT-CTR     PIC ZZZ9.
002400     05  WS-DSP-TRAN-REJECT-CTR     PIC ZZZ9.
002410     05  FILLER                     PIC X(4).
002420
002430 01  WS-VOYAGE-TABLE.
002440     05  WS-VOYAGE-ENTRY            OCCURS 9999 TIMES
002450                                     INDEXED BY VY-IDX.
002460         10  WS-VOY-ID                  PIC 9(9).
002470         10  WS-VOY-NUMBER              PIC X(20).
002480         10  WS-VOY-STATUS              PIC X(10).
002490
002500 01  WS-CONTAINER-TABLE.
002510     05  WS-CONTAINER-ENTRY         OCCURS 9999 TIMES
002520                                     INDEXED BY CN-IDX.
002530         10  WS-CNT-ID                  PIC 9(9).
002540         10  WS-CNT-CODE                PIC X(11).
002550         10  WS-CNT-SIZE                PIC X(10).
002560
002570 01  WS-CUSTOMER-TABLE.
002580     05  WS-CUSTOMER-ENTRY          OCCURS 9999 TIMES
002590                                     INDEXED BY CM-IDX.
002600         10  WS-CUS-ID                  PIC 9(9).
002610         10  WS-CUS-NAME                PIC X(60).
002620
002630 01  WS-AGENT-TABLE.
002640     05  WS-AGENT-ENTRY             OCCURS 9999 TIMES
002650                                     INDEXED BY AG-IDX.
002660         10  WS-AGT-ID                  PIC 9(9).
002670         10  WS-AGT-NAME                PIC X(40).
002680         10  WS-AGT-ACTIVE              PIC X(1).
002690
002700 01  WS-VPRICE-TABLE.
002710     05  WS-VPRICE-ENTRY            OCCURS 9999 TIMES
002720                                     INDEXED BY VP-IDX.
002730         10  WS-VPR-VOYAGE-ID           PIC 9(9).
002740         10  WS-VPR-SIZE                PIC X(10).
002750         10  WS-VPR-BASE-PRICE          PIC S9(8)V99 COMP-3.
002760
002770 01  WS-SEARCH-AREA.
002780     05  WS-SEARCH-ID               PIC 9(9).
002790     05  WS-SEARCH-SIZE             PIC X(10).
002800
002810 01  WS-REJECT-REASON               PIC X(40).
002820
002830 01  WS-PRICING-AREA.
002840     05  WS-PRC-BASE-PRICE-USD      PIC S9(8)V99 COMP-3.
002850     05  WS-PRC-DISCOUNT-PERCENT    PIC S9(3)V99 COMP-3.
002860     05  WS-PRC-FINAL-PRICE-USD     PIC S9(8)V99 COMP-3.
002870
002880 01  WS-VOYAGE-IDX-SAVE             PIC S9(4) COMP VALUE 0.
002890 01  WS-CONTAINER-IDX-SAVE          PIC S9(4) COMP VALUE 0.
002900 01  WS-VPRICE-IDX-SAVE             PIC S9(4) COMP VALUE 0.
002910
002920 01  WS-REPORT-TOTALS.
002930     05  WS-PREV-VOYAGE-ID          PIC 9(9)      VALUE 0.
002940     05  WS-VOY-ORDER-COUNT         PIC S9(7) COMP VALUE 0.
002950     05  WS-VOY-BASE-TOTAL          PIC S9(9)V99 COMP-3 VALUE 0.
002960     05  WS-VOY-FINAL-TOTAL         PIC S9(9)V99 COMP-3 VALUE 0.
002970     05  WS-RPT-ORDER-COUNT         PIC S9(7) COMP VALUE 0.
002980     05  WS-RPT-BASE-TOTAL          PIC S9(9)V99 COMP-3 VALUE 0.
002990     05  WS-RPT-FINAL-TOTAL         PIC S9(9)V99 COMP-3 VALUE 0.
003000
003010 01  WS-RUN-DATE-8                  PIC 9(8) VALUE 0.
003020 01  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
003030     05  WS-RD-YYYY                 PIC 9(4).
003040     05  WS-RD-MM                   PIC 9(2).
003050     05  WS-RD-DD                   PIC 9(2).
003060
003070 01  WS-RUN-DATE-DISPLAY.
003080     05  WS-RDD-YYYY                PIC 9(4).
003090     05  FILLER                     PIC X     VALUE '-'.
003100     05  WS-RDD-MM                  PIC 9(2).
003110     05  FILLER                     PIC X     VALUE '-'.
003120     05  WS-RDD-DD                  PIC 9(2).
003130
003140 PROCEDURE DIVISION.
003150
003160 0000-MAINLINE SECTION.
003170 0000-START.
003180     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
003190     PERFORM 1100-LOAD-VOYAGE-TABLE THRU 1100-EXIT
003200         UNTIL VOYI-EOF.
003210     PERFORM 1200-LOAD-CONTAINER-TABLE THRU 1200-EXIT
003220         UNTIL CNTI-EOF.
003230     PERFORM 1300-LOAD-CUSTOMER-TABLE THRU 1300-EXIT
003240         UNTIL CUSI-EOF.
003250     PERFORM 1400-LOAD-AGENT-TABLE THRU 1400-EXIT
003260         UNTIL AGTI-EOF.
003270     PERFORM 1500-LOAD-VPRICE-TABLE THRU 1500-EXIT
003280         UNTIL VPRI-EOF.
003290     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
003300         UNTIL TRAN-EOF.
003310     PERFORM 8000-CLOSE-BOOKING-FILES THRU 8000-EXIT.
003320     PERFORM 8100-SORT-ORDERS THRU 8100-EXIT.
003330     PERFORM 8200-OPEN-REGISTER-FILES THRU 8200-EXIT.
003340     PERFORM 8210-PRINT-HEADINGS THRU 8210-EXIT.
003350     READ FRTORDER-SRT
003360          AT END SET SRTI-EOF TO TRUE
003370     END-READ.
003380     PERFORM 8220-PROCESS-SRT-RECORD THRU 8220-EXIT
003390         UNTIL SRTI-EOF.
003400     IF WS-VOY-ORDER-COUNT > 0
003410        PERFORM 8240-PRINT-VOYAGE-TOTAL THRU 8240-EXIT
003420     END-IF.
003430     PERFORM 8250-PRINT-FINAL-TOTAL THRU 8250-EXIT.
003440     PERFORM 8290-CLOSE-REGISTER-FILES THRU 8290-EXIT.
003450     PERFORM 9500-DISPLAY-RUN-TOTALS THRU 9500-EXIT.
003460     GOBACK.
003470 0000-EXIT.
003480     EXIT.
003490
003500 1000-OPEN-FILES.
003510     OPEN INPUT  FRTBOOK-TRAN-IN
003520                 VOYAGE-MAST-IN
003530                 CONTAINER-MAST-IN
003540                 CUSTOMER-MAST-IN
003550                 AGENT-MAST-IN
003560                 VPRICE-MAST-IN
003570          OUTPUT FRTORDER-OUT
003580                 FRTBOOK-REJ-OUT.
003590     IF NOT WS-TRAN-OK
003600        DISPLAY 'FRTBOOK - FRTBOOK-TRAN-IN OPEN FAILED '
003610                WS-TRAN-STATUS
003620        MOVE 16 TO RETURN-CODE
003630        STOP RUN
003640     END-IF.
003650     READ VOYAGE-MAST-IN
003660          AT END SET VOYI-EOF TO TRUE
003670     END-READ.
003680     READ CONTAINER-MAST-IN
003690          AT END SET CNTI-EOF TO TRUE
003700     END-READ.
003710     READ CUSTOMER-MAST-IN
003720          AT END SET CUSI-EOF TO TRUE
003730     END-READ.
003740     READ AGENT-MAST-IN
003750          AT END SET AGTI-EOF TO TRUE
003760     END-READ.
003770     READ VPRICE-MAST-IN
003780          AT END SET VPRI-EOF TO TRUE
003790     END-READ.
003800     READ FRTBOOK-TRAN-IN
003810          AT END SET TRAN-EOF TO TRUE
003820     END-READ.
003830 1000-EXIT.
003840     EXIT.
003850
003860 1100-LOAD-VOYAGE-TABLE.
003870     ADD 1 TO WS-VOYAGE-TABLE-CTR.
003880     SET VY-IDX TO WS-VOYAGE-TABLE-CTR.
003890     MOVE VY-VOYAGE-ID IN VOYAGE-MASTER-IN-RECORD
003900         TO WS-VOY-ID (VY-IDX).
003910     MOVE VY-VOYAGE-NUMBER IN VOYAGE-MASTER-IN-RECORD
003920         TO WS-VOY-NUMBER (VY-IDX).
003930     MOVE VY-STATUS IN VOYAGE-MASTER-IN-RECORD
003940         TO WS-VOY-STATUS (VY-IDX).
003950     READ VOYAGE-MAST-IN
003960          AT END SET VOYI-EOF TO TRUE
003970     END-READ.
003980 1100-EXIT.
003990     EXIT.
004000
004010 1200-LOAD-CONTAINER-TABLE.
004020     ADD 1 TO WS-CONTAINER-TABLE-CTR.
004030     SET CN-IDX TO WS-CONTAINER-TABLE-CTR.
004040     MOVE CN-CONTAINER-ID IN CONTAINER-MASTER-IN-RECORD
004050         TO WS-CNT-ID (CN-IDX).
004060     MOVE CN-CONTAINER-CODE IN CONTAINER-MASTER-IN-RECORD
004070         TO WS-CNT-CODE (CN-IDX).
004080     MOVE CN-CONTAINER-SIZE IN CONTAINER-MASTER-IN-RECORD
004090         TO WS-CNT-SIZE (CN-IDX).
004100     READ CONTAINER-MAST-IN
004110          AT END SET CNTI-EOF TO TRUE
004120     END-READ.
004130 1200-EXIT.
004140     EXIT.
004150
004160 1300-LOAD-CUSTOMER-TABLE.
004170     ADD 1 TO WS-CUSTOMER-TABLE-CTR.
004180     SET CM-IDX TO WS-CUSTOMER-TABLE-CTR.
004190     MOVE CM-CUSTOMER-ID IN CUSTOMER-MASTER-IN-RECORD
004200         TO WS-CUS-ID (CM-IDX).
004210     MOVE CM-COMPANY-NAME IN CUSTOMER-MASTER-IN-RECORD
004220         TO WS-CUS-NAME (CM-IDX).
004230     READ CUSTOMER-MAST-IN
004240          AT END SET CUSI-EOF TO TRUE
004250     END-READ.
004260 1300-EXIT.
004270     EXIT.
004280
004290 1400-LOAD-AGENT-TABLE.
004300     ADD 1 TO WS-AGENT-TABLE-CTR.
004310     SET AG-IDX TO WS-AGENT-TABLE-CTR.
004320     MOVE AG-AGENT-ID IN AGENT-MASTER-IN-RECORD
004330         TO WS-AGT-ID (AG-IDX).
004340     MOVE AG-NAME IN AGENT-MASTER-IN-RECORD
004350         TO WS-AGT-NAME (AG-IDX).
004360     MOVE AG-ACTIVE IN AGENT-MASTER-IN-RECORD
004370         TO WS-AGT-ACTIVE (AG-IDX).
004380     READ AGENT-MAST-IN
004390          AT END SET AGTI-EOF TO TRUE
004400     END-READ.
004410 1400-EXIT.
004420     EXIT.
004430
004440 1500-LOAD-VPRICE-TABLE.
004450     ADD 1 TO WS-VPRICE-TABLE-CTR.
004460     SET VP-IDX TO WS-VPRICE-TABLE-CTR.
004470     MOVE VP-VOYAGE-ID IN VPRICE-MASTER-IN-RECORD
004480         TO WS-VPR-VOYAGE-ID (VP-IDX).
004490     MOVE VP-CONTAINER-SIZE IN VPRICE-MASTER-IN-RECORD
004500         TO WS-VPR-SIZE (VP-IDX).
004510     MOVE VP-BASE-PRICE-USD IN VPRICE-MASTER-IN-RECORD
004520         TO WS-VPR-BASE-PRICE (VP-IDX).
004530     READ VPRICE-MAST-IN
004540          AT END SET VPRI-EOF TO TRUE
004550     END-READ.
004560 1500-EXIT.
004570     EXIT.
004580
004590 2000-PROCESS-TRANSACTIONS.
004600     ADD 1 TO WS-TRAN-READ-CTR.
004610     MOVE 'N' TO WS-EDIT-FAILED-SW.
004620     MOVE SPACE TO WS-REJECT-REASON.
004630     PERFORM 2100-VALIDATE-VOYAGE THRU 2100-EXIT.
004640     IF NOT EDIT-FAILED
004650        PERFORM 2200-VALIDATE-CONTAINER THRU 2200-EXIT
004660     END-IF.
004670     IF NOT EDIT-FAILED
004680        PERFORM 2300-VALIDATE-CUSTOMER THRU 2300-EXIT
004690     END-IF.
004700     IF NOT EDIT-FAILED
004710        PERFORM 2400-VALIDATE-AGENT THRU 2400-EXIT
004720     END-IF.
004730     IF NOT EDIT-FAILED
004740        PERFORM 2500-VALIDATE-PRICE THRU 2500-EXIT
004750     END-IF.
004760     IF EDIT-FAILED
004770        PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
004780     ELSE
004790        PERFORM 2600-BOOK-ORDER THRU 2600-EXIT
004800        ADD 1 TO WS-TRAN-ACCEPT-CTR
004810     END-IF.
004820     READ FRTBOOK-TRAN-IN
004830          AT END SET TRAN-EOF TO TRUE
004840     END-READ.
004850 2000-EXIT.
004860     EXIT.
004870
004880 2100-VALIDATE-VOYAGE.
004890     MOVE BT-VOYAGE-ID TO WS-SEARCH-ID.
004900     PERFORM 3100-FIND-VOYAGE THRU 3100-EXIT.
004910     IF NOT TABLE-ENTRY-FOUND
004920        MOVE 'Y' TO WS-EDIT-FAILED-SW
004930        MOVE 'NOT FOUND - VOYAGE' TO WS-REJECT-REASON
004940     ELSE
004950        IF WS-VOY-STATUS (WS-FOUND-IDX) = 'CANCELLED'
004960           MOVE 'Y' TO WS-EDIT-FAILED-SW
004970           MOVE 'CONFLICT - VOYAGE CANCELLED' TO
004980               WS-REJECT-REASON
004990        ELSE
005000           MOVE WS-FOUND-IDX TO WS-VOYAGE-IDX-SAVE
005010        END-IF
005020     END-IF.
005030 2100-EXIT.
005040     EXIT.
005050
005060 2200-VALIDATE-CONTAINER.
005070     MOVE BT-CONTAINER-ID TO WS-SEARCH-ID.
005080     PERFORM 3200-FIND-CONTAINER THRU 3200-EXIT.
005090     IF NOT TABLE-ENTRY-FOUND
005100        MOVE 'Y' TO WS-EDIT-FAILED-SW
005110        MOVE 'NOT FOUND - CONTAINER' TO WS-REJECT-REASON
005120     ELSE
005130        MOVE WS-FOUND-IDX TO WS-CONTAINER-IDX-SAVE
005140     END-IF.
005150 2200-EXIT.
005160     EXIT.
005170
005180 2300-VALIDATE-CUSTOMER.
005190     IF BT-CUSTOMER-SUPPLIED
005200        MOVE BT-CUSTOMER-ID TO WS-SEARCH-ID
005210        PERFORM 3300-FIND-CUSTOMER THRU 3300-EXIT
005220        IF NOT TABLE-ENTRY-FOUND
005230           MOVE 'Y' TO WS-EDIT-FAILED-SW
005240           MOVE 'NOT FOUND - CUSTOMER' TO WS-REJECT-REASON
005250        END-IF
005260     END-IF.
005270 2300-EXIT.
005280     EXIT.
005290
005300 2400-VALIDATE-AGENT.
005310     IF BT-AGENT-SUPPLIED
005320        MOVE BT-AGENT-ID TO WS-SEARCH-ID
005330        PERFORM 3400-FIND-AGENT THRU 3400-EXIT
005340        IF NOT TABLE-ENTRY-FOUND
005350           MOVE 'Y' TO WS-EDIT-FAILED-SW
005360           MOVE 'NOT FOUND - AGENT' TO WS-REJECT-REASON
005370        ELSE
005380           IF WS-AGT-ACTIVE (WS-FOUND-IDX) = 'N'
005390              MOVE 'Y' TO WS-EDIT-FAILED-SW
005400              MOVE 'CONFLICT - AGENT INACTIVE' TO
005410                  WS-REJECT-REASON
005420           END-IF
005430        END-IF
005440     END-IF.
005450 2400-EXIT.
005460     EXIT.
005470
005480 2500-VALIDATE-PRICE.
005490     MOVE BT-VOYAGE-ID TO WS-SEARCH-ID.
005500     MOVE WS-CNT-SIZE (WS-CONTAINER-IDX-SAVE) TO
005510         WS-SEARCH-SIZE.
005520     PERFORM 3500-FIND-PRICE THRU 3500-EXIT.
005530     IF NOT TABLE-ENTRY-FOUND
005540        MOVE 'Y' TO WS-EDIT-FAILED-SW
005550        MOVE 'BAD REQUEST - NO PRICE FILED' TO
005560            WS-REJECT-REASON
005570     ELSE
005580        MOVE WS-FOUND-IDX TO WS-VPRICE-IDX-SAVE
005590     END-IF.
005600 2500-EXIT.
005610     EXIT.
005620
005630 2600-BOOK-ORDER.
005640     ADD 1 TO WS-NEXT-ORDER-ID.
005650     MOVE SPACE TO FREIGHT-ORDER-OUT-RECORD.
005660     MOVE WS-NEXT-ORDER-ID TO
005670         FO-ORDER-ID IN FREIGHT-ORDER-OUT-RECORD.
005680     MOVE BT-VOYAGE-ID TO
005690         FO-VOYAGE-ID IN FREIGHT-ORDER-OUT-RECORD.
005700     MOVE BT-CONTAINER-ID TO
005710         FO-CONTAINER-ID IN FREIGHT-ORDER-OUT-RECORD.
005720     IF BT-CUSTOMER-SUPPLIED
005730        MOVE BT-CUSTOMER-ID TO
005740            FO-CUSTOMER-ID IN FREIGHT-ORDER-OUT-RECORD
005750     ELSE
005760        MOVE 0 TO FO-CUSTOMER-ID IN FREIGHT-ORDER-OUT-RECORD
005770     END-IF.
005780     IF BT-AGENT-SUPPLIED
005790        MOVE BT-AGENT-ID TO
005800            FO-AGENT-ID IN FREIGHT-ORDER-OUT-RECORD
005810     ELSE
005820        MOVE 0 TO FO-AGENT-ID IN FREIGHT-ORDER-OUT-RECORD
005830     END-IF.
005840     MOVE BT-ORDERED-BY TO
005850         FO-ORDERED-BY IN FREIGHT-ORDER-OUT-RECORD.
005860     MOVE BT-NOTES TO FO-NOTES IN FREIGHT-ORDER-OUT-RECORD.
005870     MOVE 'PENDING' TO FO-STATUS IN FREIGHT-ORDER-OUT-RECORD.
005880     MOVE WS-VPR-BASE-PRICE (WS-VPRICE-IDX-SAVE) TO
005890         WS-PRC-BASE-PRICE-USD.
005900     IF BT-DISCOUNT-SUPPLIED
005910        MOVE BT-DISCOUNT-PERCENT TO WS-PRC-DISCOUNT-PERCENT
005920     ELSE
005930        MOVE 0 TO WS-PRC-DISCOUNT-PERCENT
005940     END-IF.
005950     CALL 'FRTPRICE' USING WS-PRICING-AREA.
005960     MOVE WS-PRC-BASE-PRICE-USD TO
005970         FO-BASE-PRICE-USD IN FREIGHT-ORDER-OUT-RECORD.
005980     MOVE WS-PRC-DISCOUNT-PERCENT TO
005990         FO-DISCOUNT-PERCENT IN FREIGHT-ORDER-OUT-RECORD.
006000     MOVE WS-PRC-FINAL-PRICE-USD TO
006010         FO-FINAL-PRICE-USD IN FREIGHT-ORDER-OUT-RECORD.
006020     ACCEPT FO-CREATED-AT IN FREIGHT-ORDER-OUT-RECORD
006030         FROM DATE YYYYMMDD.
006040     WRITE FREIGHT-ORDER-OUT-RECORD.
006050 2600-EXIT.
006060     EXIT.
006070
006080 2900-WRITE-REJECT.
006090     ADD 1 TO WS-TRAN-REJECT-CTR.
006100     MOVE BT-VOYAGE-ID TO BR-VOYAGE-ID.
006110     MOVE BT-CONTAINER-ID TO BR-CONTAINER-ID.
006120     MOVE WS-REJECT-REASON TO BR-REASON.
006130     WRITE FRTBOOK-REJECT-RECORD.
006140 2900-EXIT.
006150     EXIT.
006160
006170 3100-FIND-VOYAGE.
006180     MOVE 'N' TO WS-FOUND-SW.
006190     MOVE 1 TO WS-SUB.
006200     PERFORM 3110-SCAN-VOYAGE-TABLE THRU 3110-EXIT
006210         UNTIL WS-SUB > WS-VOYAGE-TABLE-CTR
006220            OR TABLE-ENTRY-FOUND.
006230 3100-EXIT.
006240     EXIT.
006250
006260 3110-SCAN-VOYAGE-TABLE.
006270     SET VY-IDX TO WS-SUB.
006280     IF WS-SEARCH-ID = WS-VOY-ID (VY-IDX)
006290        MOVE 'Y' TO WS-FOUND-SW
006300        MOVE WS-SUB TO WS-FOUND-IDX
006310     END-IF.
006320     ADD 1 TO WS-SUB.
006330 3110-EXIT.
006340     EXIT.
006350
006360 3200-FIND-CONTAINER.
006370     MOVE 'N' TO WS-FOUND-SW.
006380     MOVE 1 TO WS-SUB.
006390     PERFORM 3210-SCAN-CONTAINER-TABLE THRU 3210-EXIT
006400         UNTIL WS-SUB > WS-CONTAINER-TABLE-CTR
006410            OR TABLE-ENTRY-FOUND.
006420 3200-EXIT.
006430     EXIT.
006440
006450 3210-SCAN-CONTAINER-TABLE.
006460     SET CN-IDX TO WS-SUB.
006470     IF WS-SEARCH-ID = WS-CNT-ID (CN-IDX)
006480        MOVE 'Y' TO WS-FOUND-SW
006490        MOVE WS-SUB TO WS-FOUND-IDX
006500     END-IF.
006510     ADD 1 TO WS-SUB.
006520 3210-EXIT.
006530     EXIT.
006540
006550 3300-FIND-CUSTOMER.
006560     MOVE 'N' TO WS-FOUND-SW.
006570     MOVE 1 TO WS-SUB.
006580     PERFORM 3310-SCAN-CUSTOMER-TABLE THRU 3310-EXIT
006590         UNTIL WS-SUB > WS-CUSTOMER-TABLE-CTR
006600            OR TABLE-ENTRY-FOUND.
006610 3300-EXIT.
006620     EXIT.
006630
006640 3310-SCAN-CUSTOMER-TABLE.
006650     SET CM-IDX TO WS-SUB.
006660     IF WS-SEARCH-ID = WS-CUS-ID (CM-IDX)
006670        MOVE 'Y' TO WS-FOUND-SW
006680        MOVE WS-SUB TO WS-FOUND-IDX
006690     END-IF.
006700     ADD 1 TO WS-SUB.
006710 3310-EXIT.
006720     EXIT.
006730
006740 3400-FIND-AGENT.
006750     MOVE 'N' TO WS-FOUND-SW.
006760     MOVE 1 TO WS-SUB.
006770     PERFORM 3410-SCAN-AGENT-TABLE THRU 3410-EXIT
006780         UNTIL WS-SUB > WS-AGENT-TABLE-CTR
006790            OR TABLE-ENTRY-FOUND.
006800 3400-EXIT.
006810     EXIT.
006820
006830 3410-SCAN-AGENT-TABLE.
006840     SET AG-IDX TO WS-SUB.
006850     IF WS-SEARCH-ID = WS-AGT-ID (AG-IDX)
006860        MOVE 'Y' TO WS-FOUND-SW
006870        MOVE WS-SUB TO WS-FOUND-IDX
006880     END-IF.
006890     ADD 1 TO WS-SUB.
006900 3410-EXIT.
006910     EXIT.
006920
006930 3500-FIND-PRICE.
006940     MOVE 'N' TO WS-FOUND-SW.
006950     MOVE 1 TO WS-SUB.
006960     PERFORM 3510-SCAN-VPRICE-TABLE THRU 3510-EXIT
006970         UNTIL WS-SUB > WS-VPRICE-TABLE-CTR
006980            OR TABLE-ENTRY-FOUND.
006990 3500-EXIT.
007000     EXIT.
007010
007020 3510-SCAN-VPRICE-TABLE.
007030     SET VP-IDX TO WS-SUB.
007040     IF WS-SEARCH-ID = WS-VPR-VOYAGE-ID (VP-IDX)
007050           AND WS-SEARCH-SIZE = WS-VPR-SIZE (VP-IDX)
007060        MOVE 'Y' TO WS-FOUND-SW
007070        MOVE WS-SUB TO WS-FOUND-IDX
007080     END-IF.
007090     ADD 1 TO WS-SUB.
007100 3510-EXIT.
007110     EXIT.
007120
007130 8000-CLOSE-BOOKING-FILES.
007140     CLOSE FRTBOOK-TRAN-IN
007150           VOYAGE-MAST-IN
007160           CONTAINER-MAST-IN
007170           CUSTOMER-MAST-IN
007180           AGENT-MAST-IN
007190           VPRICE-MAST-IN
007200           FRTORDER-OUT
007210           FRTBOOK-REJ-OUT.
007220 8000-EXIT.
007230     EXIT.
007240
007250 8100-SORT-ORDERS.
007260     SORT SORT-WORK-FILE
007270         ON ASCENDING KEY FO-VOYAGE-ID IN SORT-WORK-RECORD
007280         USING FRTORDER-OUT
007290         GIVING FRTORDER-SRT.
007300 8100-EXIT.
007310     EXIT.
007320
007330 8200-OPEN-REGISTER-FILES.
007340     OPEN INPUT  FRTORDER-SRT
007350          OUTPUT FRTBOOK-RPT.
007360 8200-EXIT.
007370     EXIT.
007380
007390 8210-PRINT-HEADINGS.
007400     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
007410     MOVE WS-RD-YYYY TO WS-RDD-YYYY.
007420     MOVE WS-RD-MM   TO WS-RDD-MM.
007430     MOVE WS-RD-DD   TO WS-RDD-DD.
007440     MOVE WS-RUN-DATE-DISPLAY TO FR-HDG-RUN-DATE.
007450     WRITE FR-HEADING-LINE-1.
007460     WRITE FR-HEADING-LINE-2.
007470 8210-EXIT.
007480     EXIT.
007490
007500 8220-PROCESS-SRT-RECORD.
007510     IF FO-VOYAGE-ID IN FREIGHT-ORDER-SRT-RECORD
007520           NOT = WS-PREV-VOYAGE-ID
007530        AND WS-VOY-ORDER-COUNT > 0
007540        PERFORM 8240-PRINT-VOYAGE-TOTAL THRU 8240-EXIT
007550     END-IF.
007560     MOVE FO-VOYAGE-ID IN FREIGHT-ORDER-SRT-RECORD TO
007570         WS-PREV-VOYAGE-ID.
007580     PERFORM 8230-PRINT-DETAIL THRU 8230-EXIT.
007590     ADD 1 TO WS-VOY-ORDER-COUNT.
007600     ADD FO-BASE-PRICE-USD IN FREIGHT-ORDER-SRT-RECORD TO
007610         WS-VOY-BASE-TOTAL.
007620     ADD FO-FINAL-PRICE-USD IN FREIGHT-ORDER-SRT-RECORD TO
007630         WS-VOY-FINAL-TOTAL.
007640     ADD 1 TO WS-RPT-ORDER-COUNT.
007650     ADD FO-BASE-PRICE-USD IN FREIGHT-ORDER-SRT-RECORD TO
007660         WS-RPT-BASE-TOTAL.
007670     ADD FO-FINAL-PRICE-USD IN FREIGHT-ORDER-SRT-RECORD TO
007680         WS-RPT-FINAL-TOTAL.
007690     READ FRTORDER-SRT
007700          AT END SET SRTI-EOF TO TRUE
007710     END-READ.
007720 8220-EXIT.
007730     EXIT.
007740
007750 8230-PRINT-DETAIL.
007760     MOVE FO-VOYAGE-ID IN FREIGHT-ORDER-SRT-RECORD TO
007770         WS-SEARCH-ID.
007780     PERFORM 3100-FIND-VOYAGE THRU 3100-EXIT.
007790     IF TABLE-ENTRY-FOUND
007800        MOVE WS-VOY-NUMBER (WS-FOUND-IDX) TO
007810            FR-DET-VOYAGE-NUMBER
007820     ELSE
007830        MOVE SPACE TO FR-DET-VOYAGE-NUMBER
007840     END-IF.
007850     MOVE FO-CONTAINER-ID IN FREIGHT-ORDER-SRT-RECORD TO
007860         WS-SEARCH-ID.
007870     PERFORM 3200-FIND-CONTAINER THRU 3200-EXIT.
007880     IF TABLE-ENTRY-FOUND
007890        MOVE WS-CNT-CODE (WS-FOUND-IDX) TO
007900            FR-DET-CONTAINER-CODE
007910     ELSE
007920        MOVE SPACE TO FR-DET-CONTAINER-CODE
007930     END-IF.
007940     IF FO-CUSTOMER-ID IN FREIGHT-ORDER-SRT-RECORD > 0
007950        MOVE FO-CUSTOMER-ID IN FREIGHT-ORDER-SRT-RECORD TO
007960            WS-SEARCH-ID
007970        PERFORM 3300-FIND-CUSTOMER THRU 3300-EXIT
007980        IF TABLE-ENTRY-FOUND
007990           MOVE WS-CUS-NAME (WS-FOUND-IDX) TO
008000               FR-DET-CUSTOMER-NAME
008010        ELSE
008020           MOVE SPACE TO FR-DET-CUSTOMER-NAME
008030        END-IF
008040     ELSE
008050        MOVE SPACE TO FR-DET-CUSTOMER-NAME
008060     END-IF.
008070     IF FO-AGENT-ID IN FREIGHT-ORDER-SRT-RECORD > 0
008080        MOVE FO-AGENT-ID IN FREIGHT-ORDER-SRT-RECORD TO
008090            WS-SEARCH-ID
008100        PERFORM 3400-FIND-AGENT THRU 3400-EXIT
008110        IF TABLE-ENTRY-FOUND
008120           MOVE WS-AGT-NAME (WS-FOUND-IDX) TO
008130               FR-DET-AGENT-NAME
008140        ELSE
008150           MOVE SPACE TO FR-DET-AGENT-NAME
008160        END-IF
008170     ELSE
008180        MOVE SPACE TO FR-DET-AGENT-NAME
008190     END-IF.
008200     MOVE FO-ORDER-ID IN FREIGHT-ORDER-SRT-RECORD TO
008210         FR-DET-ORDER-ID.
008220     MOVE FO-STATUS IN FREIGHT-ORDER-SRT-RECORD TO
008230         FR-DET-STATUS.
008240     MOVE FO-BASE-PRICE-USD IN FREIGHT-ORDER-SRT-RECORD TO
008250         FR-DET-BASE-PRICE-USD.
008260     MOVE FO-DISCOUNT-PERCENT IN FREIGHT-ORDER-SRT-RECORD TO
008270         FR-DET-DISCOUNT-PCT.
008280     MOVE FO-FINAL-PRICE-USD IN FREIGHT-ORDER-SRT-RECORD TO
008290         FR-DET-FINAL-PRICE-USD.
008300     WRITE FR-DETAIL-LINE.
008310 8230-EXIT.
008320     EXIT.
008330
008340 8240-PRINT-VOYAGE-TOTAL.
008350     MOVE WS-VOY-ORDER-COUNT TO FR-VT-ORDER-COUNT.
008360     MOVE WS-VOY-BASE-TOTAL TO FR-VT-BASE-TOTAL.
008370     MOVE WS-VOY-FINAL-TOTAL TO FR-VT-FINAL-TOTAL.
008380     WRITE FR-VOYAGE-TOTAL-LINE.
008390     MOVE 0 TO WS-VOY-ORDER-COUNT.
008400     MOVE 0 TO WS-VOY-BASE-TOTAL.
008410     MOVE 0 TO WS-VOY-FINAL-TOTAL.
008420 8240-EXIT.
008430     EXIT.
008440
008450 8250-PRINT-FINAL-TOTAL.
008460     MOVE WS-RPT-ORDER-COUNT TO FR-FT-ORDER-COUNT.
008470     MOVE WS-RPT-BASE-TOTAL TO FR-FT-BASE-TOTAL.
008480     MOVE WS-RPT-FINAL-TOTAL TO FR-FT-FINAL-TOTAL.
008490     WRITE FR-FINAL-TOTAL-LINE.
008500 8250-EXIT.
008510     EXIT.
008520
008530 8290-CLOSE-REGISTER-FILES.
008540     CLOSE FRTORDER-SRT
008550           FRTBOOK-RPT.
008560 8290-EXIT.
008570     EXIT.
008580
008590 9500-DISPLAY-RUN-TOTALS.
008600     MOVE WS-VOYAGE-TABLE-CTR    TO WS-DSP-VOYAGE-TABLE-CTR.
008610     MOVE WS-CONTAINER-TABLE-CTR TO
008620         WS-DSP-CONTAINER-TABL-CTR.
008630     MOVE WS-CUSTOMER-TABLE-CTR  TO
008640         WS-DSP-CUSTOMER-TABLE-CTR.
008650     MOVE WS-AGENT-TABLE-CTR     TO WS-DSP-AGENT-TABLE-CTR.
008660     MOVE WS-VPRICE-TABLE-CTR    TO WS-DSP-VPRICE-TABLE-CTR.
008670     MOVE WS-TRAN-READ-CTR       TO WS-DSP-TRAN-READ-CTR.
008680     MOVE WS-TRAN-ACCEPT-CTR     TO WS-DSP-TRAN-ACCEPT-CTR.
008690     MOVE WS-TRAN-REJECT-CTR     TO WS-DSP-TRAN-REJECT-CTR.
008700     DISPLAY 'FRTBOOK - RUN DATE (YYYY-MM-DD) '
008710             WS-RUN-DATE-DISPLAY.
008720     DISPLAY 'FRTBOOK - VOYAGES IN MEMORY     '
008730             WS-DSP-VOYAGE-TABLE-CTR.
008740     DISPLAY 'FRTBOOK - CONTAINERS IN MEMORY  '
008750             WS-DSP-CONTAINER-TABL-CTR.
008760     DISPLAY 'FRTBOOK - CUSTOMERS IN MEMORY   '
008770             WS-DSP-CUSTOMER-TABLE-CTR.
008780     DISPLAY 'FRTBOOK - AGENTS IN MEMORY      '
008790             WS-DSP-AGENT-TABLE-CTR.
008800     DISPLAY 'FRTBOOK - VOYAGE PRICES IN MEM  '
008810             WS-DSP-VPRICE-TABLE-CTR.
008820     DISPLAY 'FRTBOOK - TRANSACTIONS READ     '
008830             WS-DSP-TRAN-READ-CTR.
008840     DISPLAY 'FRTBOOK - TRANSACTIONS ACCEPTED '
008850             WS-DSP-TRAN-ACCEPT-CTR.
008860     DISPLAY 'FRTBOOK - TRANSACTIONS REJECTED '
008870             WS-DSP-TRAN-REJECT-CTR.
008880     IF REJECT-REPORT-REQUESTED
008890        DISPLAY 'FRTBOOK - UPSI-0 SET - REJECT DETAIL FOLLOWS'
008900        DISPLAY 'FRTBOOK - SEE FRTBOOK-REJ-OUT FOR '
008910                WS-DSP-TRAN-REJECT-CTR ' REJECTED TRANSACTIONS'
008920     END-IF.
008930 9500-EXIT.
008940     EXIT.
008950
008960 END PROGRAM FRTBOOK.
